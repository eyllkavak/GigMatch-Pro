000100****************************************************************
000200* PROGRAM:  GMPSCORE
000300*           GigMatch Pro batch simulation - composite score calc
000400*
000500* AUTHOR :  R. A. Kessler
000600*           Systems Development
000700*
000800* INSTALLATION. DATA PROCESSING CENTER.
000900* DATE-WRITTEN. 03/11/87.
001000* DATE-COMPILED.
001100* SECURITY.  UNCLASSIFIED.
001200*
001300* SUBROUTINE TO CALCULATE A FREELANCER'S COMPOSITE RANKING
001400* SCORE AGAINST ONE SERVICE TYPE'S SKILL PROFILE.
001500*   - CALLED BY GMPBATCH AT 500-CALC-COMPOSITE-SCORE
001600*
001700* THE SCORE IS A WEIGHTED BLEND OF SKILL MATCH (55%), AVERAGE
001800* RATING (25%) AND JOB RELIABILITY (20%), LESS A FLAT BURNOUT
001900* PENALTY, SCALED BY 10000 AND FLOORED TO A WHOLE NUMBER - A
002000* NEGATIVE RESULT FLOORS TOWARD NEGATIVE INFINITY, NOT TOWARD
002100* ZERO, SO A SCORE OF -0.5 BECOMES -1, NOT 0.  INTRINSIC
002200* FUNCTIONS ARE NOT USED ON THIS SHOP'S COMPILER, SO THE FLOOR
002300* IS DONE BY HAND BELOW.
002400*----------------------------------------------------------------
002500* MAINTENANCE HISTORY
002600*----------------------------------------------------------------
002700* 03/11/87  RAK  TKT-4476  INITIAL VERSION.
002800* 07/22/88  RAK  TKT-4481  CORRECTED SKILL-SUM-ZERO CASE TO
002900*                          SCORE 0 RATHER THAN ABEND ON DIVIDE.
003000* 02/14/91  DMS  TKT-4533  ADDED RELIABILITY-SCORE 1.0 DEFAULT
003100*                          WHEN A FREELANCER HAS NO JOB HISTORY.
003200* 11/20/98  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                          PROGRAM, NO CHANGE REQUIRED.
003400* 05/08/01  WCH  TKT-4603  REWORKED FLOOR LOGIC - PRIOR VERSION
003500*                          TRUNCATED TOWARD ZERO ON NEGATIVE
003600*                          SCORES, OVERSTATING BURNED-OUT
003700*                          FREELANCERS' RANK BY ONE POINT.
003800*----------------------------------------------------------------
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. GMPSCORE.
004100 AUTHOR. R A KESSLER.
004200 INSTALLATION. DATA PROCESSING CENTER.
004300 DATE-WRITTEN. 03/11/87.
004400 DATE-COMPILED.
004500 SECURITY. UNCLASSIFIED.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100****************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005350*
005360*        STAND-ALONE ENTRY TALLY - BUMPED ONCE PER CALL SO A DUMP
005370*        TAKEN MID-RUN SHOWS HOW MANY SCORES HAVE BEEN COMPUTED SO
005380*        FAR WITHOUT HAVING TO CROSS-REFERENCE THE CALLER.
005390 77  WS-CALL-ENTRY-CTR            PIC S9(7)  COMP-3 VALUE +0.
005400*
005500 01  WS-FIELDS.
005600     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
005700     05  WS-SUB                   PIC S9(3)  COMP VALUE +0.
005800     05  WS-SKILL-DOT             PIC S9(7)  COMP-3 VALUE +0.
005900     05  WS-SKILL-SUM             PIC S9(5)  COMP-3 VALUE +0.
006000     05  WS-SKILL-SCORE           PIC S9(3)V9(8) COMP-3 VALUE +0.
006100     05  WS-RATING-SCORE          PIC S9(3)V9(8) COMP-3 VALUE +0.
006200     05  WS-RELIABILITY-SCORE     PIC S9(3)V9(8) COMP-3 VALUE +0.
006300     05  WS-TOTAL-JOBS            PIC S9(7)  COMP-3 VALUE +0.
006400     05  WS-BURNOUT-PENALTY       PIC S9(1)V9(2) COMP-3 VALUE +0.
006500     05  WS-COMPOSITE-RAW         PIC S9(3)V9(8) COMP-3 VALUE +0.
006600     05  WS-SCORE-SCALED          PIC S9(9)V9(4) COMP-3 VALUE +0.
006700     05  WS-SCORE-TRUNCATED       PIC S9(9)  COMP-3 VALUE +0.
006800     05  WS-SCORE-REMAINDER       PIC S9(9)V9(4) COMP-3 VALUE +0.
006900*        REDEFINES BELOW GIVE THE PAYROLL-STYLE SIGN-TEST VIEW
007000*        OF THE SCALED SCORE USED BY 900-APPLY-FLOOR.
007100     05  WS-SCORE-SCALED-SIGNTST REDEFINES WS-SCORE-SCALED
007200                                  PIC S9(9)V9(4).
007300     05  WS-REMAINDER-SIGNTST REDEFINES WS-SCORE-REMAINDER
007400                                  PIC S9(9)V9(4).
007500     05  WS-SKILL-DOT-ALT REDEFINES WS-SKILL-DOT
007600                                  PIC S9(7).
007650     05  FILLER                   PIC X(05)  VALUE SPACES.
007700****************************************************************
007800 LINKAGE SECTION.
007900 01  LS-SCORE-INPUT.
008000     05  LS-FREE-SKILLS           PIC S9(3)  COMP-3
008100                                  OCCURS 5 TIMES.
008200     05  LS-FREE-AVG-RATING       PIC S9(3)V9(4) COMP-3.
008300     05  LS-FREE-RATING-COUNT     PIC S9(7)  COMP-3.
008400     05  LS-FREE-COMPLETED-JOBS   PIC S9(7)  COMP-3.
008500     05  LS-FREE-CANCELLED-JOBS   PIC S9(7)  COMP-3.
008600     05  LS-FREE-BURNOUT-SW       PIC X(1).
008700         88  LS-IS-BURNED-OUT            VALUE 'Y'.
008800 01  LS-SKILL-PROFILE-INPUT.
008900     05  LS-SVC-SKILL-PROFILE     PIC S9(3)  COMP-3
009000                                  OCCURS 5 TIMES.
009100 01  LS-COMPOSITE-SCORE-OUTPUT    PIC S9(9)  COMP-3.
009200****************************************************************
009300 PROCEDURE DIVISION USING LS-SCORE-INPUT
009400                          LS-SKILL-PROFILE-INPUT
009500                          LS-COMPOSITE-SCORE-OUTPUT.
009600*
009700 000-MAIN.
009750     ADD +1 TO WS-CALL-ENTRY-CTR.
009800     MOVE 'CALCULATING COMPOSITE SCORE' TO WS-PROGRAM-STATUS.
009900     PERFORM 100-CALC-SKILL-SCORE THRU 100-EXIT.
010000     PERFORM 200-CALC-RATING-SCORE THRU 200-EXIT.
010100     PERFORM 300-CALC-RELIABILITY-SCORE THRU 300-EXIT.
010200     PERFORM 400-CALC-BURNOUT-PENALTY THRU 400-EXIT.
010300     PERFORM 500-COMBINE-AND-SCALE THRU 500-EXIT.
010400     PERFORM 900-APPLY-FLOOR THRU 900-EXIT.
010500     MOVE WS-SCORE-TRUNCATED TO LS-COMPOSITE-SCORE-OUTPUT.
010600     GOBACK.
010700*
010800 100-CALC-SKILL-SCORE.
010900     MOVE +0 TO WS-SKILL-DOT.
011000     MOVE +0 TO WS-SKILL-SUM.
011100     PERFORM 110-ACCUM-ONE-SKILL THRU 110-EXIT
011200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
011800     IF WS-SKILL-SUM = 0
011900         MOVE +0 TO WS-SKILL-SCORE
012000     ELSE
012100         COMPUTE WS-SKILL-SCORE ROUNDED =
012200             WS-SKILL-DOT / (100 * WS-SKILL-SUM).
012400 100-EXIT.
012500     EXIT.
012600*
012610 110-ACCUM-ONE-SKILL.
012620     COMPUTE WS-SKILL-DOT =
012630         WS-SKILL-DOT +
012640         (LS-FREE-SKILLS(WS-SUB) * LS-SVC-SKILL-PROFILE(WS-SUB)).
012650     COMPUTE WS-SKILL-SUM =
012660         WS-SKILL-SUM + LS-SVC-SKILL-PROFILE(WS-SUB).
012670 110-EXIT.
012680     EXIT.
012690*
012700 200-CALC-RATING-SCORE.
012800     IF LS-FREE-RATING-COUNT > 0
012900         COMPUTE WS-RATING-SCORE ROUNDED =
013000             LS-FREE-AVG-RATING / 5.0
013100     ELSE
013200         MOVE +0 TO WS-RATING-SCORE.
013400 200-EXIT.
013500     EXIT.
013600*
013700 300-CALC-RELIABILITY-SCORE.
013800     COMPUTE WS-TOTAL-JOBS =
013900         LS-FREE-COMPLETED-JOBS + LS-FREE-CANCELLED-JOBS.
014000     IF WS-TOTAL-JOBS = 0
014100         MOVE 1.0 TO WS-RELIABILITY-SCORE
014200     ELSE
014300         COMPUTE WS-RELIABILITY-SCORE ROUNDED =
014400             1.0 - (LS-FREE-CANCELLED-JOBS / WS-TOTAL-JOBS).
014600 300-EXIT.
014700     EXIT.
014800*
014900 400-CALC-BURNOUT-PENALTY.
015000     IF LS-IS-BURNED-OUT
015100         MOVE 0.45 TO WS-BURNOUT-PENALTY
015200     ELSE
015300         MOVE +0 TO WS-BURNOUT-PENALTY.
015500 400-EXIT.
015600     EXIT.
015700*
015800 500-COMBINE-AND-SCALE.
015900     COMPUTE WS-COMPOSITE-RAW ROUNDED =
016000         (0.55 * WS-SKILL-SCORE) +
016100         (0.25 * WS-RATING-SCORE) +
016200         (0.20 * WS-RELIABILITY-SCORE) -
016300         WS-BURNOUT-PENALTY.
016400     COMPUTE WS-SCORE-SCALED ROUNDED = WS-COMPOSITE-RAW * 10000.
016500 500-EXIT.
016600     EXIT.
016700*
016800 900-APPLY-FLOOR.
016900*    MOVE OF A DECIMAL TO AN INTEGER PIC TRUNCATES THE FRACTION
017000*    TOWARD ZERO - CORRECT FOR A FLOOR ONLY WHEN THE VALUE IS
017100*    ZERO OR POSITIVE.  WHEN THE SCALED SCORE IS NEGATIVE AND
017200*    CARRIES A NONZERO FRACTION, THE TRUE FLOOR IS ONE LESS.
017300     MOVE WS-SCORE-SCALED TO WS-SCORE-TRUNCATED.
017450     COMPUTE WS-SCORE-REMAINDER =
017460         WS-SCORE-SCALED - WS-SCORE-TRUNCATED.
017470     IF WS-SCORE-SCALED-SIGNTST < 0 AND WS-REMAINDER-SIGNTST NOT = 0
017600         SUBTRACT 1 FROM WS-SCORE-TRUNCATED.
017800 900-EXIT.
017900     EXIT.
018000*
018100****  END OF PROGRAM GMPSCORE  ****
