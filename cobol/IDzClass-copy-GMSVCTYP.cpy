000100******************************************************************
000200*    GMSVCTYP  -  GIGMATCH PRO SERVICE-TYPE SKILL PROFILE TABLE
000300*
000400*    TEN SERVICE TYPES ARE RECOGNIZED BY THE SIMULATION.  EACH
000500*    CARRIES A FIVE-DIMENSION SKILL PROFILE USED TO SCORE A
000600*    FREELANCER'S SKILL BONUS/PENALTY AGAINST THE SERVICE HE OR
000700*    SHE PERFORMS.  TABLE IS FIXED AT TEN ENTRIES AND IS LOADED
000800*    BY 110-LOAD-SERVICE-TABLE AT PROGRAM START - VALUES CANNOT
000900*    BE CARRIED AS COMP-3 VALUE CLAUSES OVER A REDEFINED FILLER,
001000*    SO THE LOAD PARAGRAPH MOVES THEM IN EXPLICITLY.
001100*
001200*    MAINTENANCE HISTORY
001300*    ----------------------------------------------------------
001400*    1987-03-11  RAK  TKT-4473  INITIAL SERVICE-TYPE TABLE.
001500*    1992-09-02  DMS  TKT-4540  SKILL PROFILE WIDTH CONFIRMED
001600*                               AT FIVE DIMENSIONS PER SERVICE.
001700*    1998-11-20  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS HERE.
001800******************************************************************
001900 01  SERVICE-TYPE-TABLE.
002000     05  SVC-ENTRY OCCURS 10 TIMES
002100                   INDEXED BY SVC-IDX.
002200         10  SVC-NAME                PIC X(20).
002300*        SKILL PROFILE - FIVE WEIGHTS, ONE PER SKILL DIMENSION.
002400         10  SVC-SKILL-PROFILE       PIC S9(3)  COMP-3
002500                                     OCCURS 5 TIMES
002600                                     INDEXED BY SVC-SK-IDX.
002700         10  FILLER                  PIC X(10).
