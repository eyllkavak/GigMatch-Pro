000100******************************************************************
000200*    GMFRELNR  -  GIGMATCH PRO FREELANCER MASTER TABLE
000300*
000400*    FREELANCER MASTER IS CARRIED IN WORKING-STORAGE ONLY - NO
000500*    PERSISTENT FREELANCER FILE FOR THIS RUN.  ENTRIES ARE ADDED
000600*    BY REGISTER-FREELANCER AND LIVE FOR THE LIFE OF ONE
000700*    COMMAND-FILE PASS.  TABLE SIZED FOR THE SAMPLE/TEST COMMAND
000800*    DECKS THIS PORT RUNS AGAINST, NOT FOR THE 500,000-ENTRY
000900*    CAPACITY CARRIED BY THE ORIGINAL ON-LINE SERVICE.
001000*
001100*    FREE-REGISTRY-INDEX BELOW IS THE SUBSCRIPT OF THIS ENTRY
001200*    AT THE TIME IT WAS ADDED - PER-SERVICE RANKING TABLES
001300*    (GMRANKTB) CARRY THIS SAME INDEX SO A RANK ENTRY CAN GET
001400*    BACK TO ITS FULL MASTER RECORD IN ONE SUBSCRIPTED REFERENCE
001500*    RATHER THAN A SEARCH ON FREE-ID.
001600*
001700*    MAINTENANCE HISTORY
001800*    ----------------------------------------------------------
001900*    1987-03-05  RAK  TKT-4472  INITIAL FREELANCER MASTER LAYOUT.
002000*    1988-06-21  RAK  TKT-4480  ADDED QUEUED-SERVICE-TYPE AND
002100*                               QUEUED-PRICE FOR CHANGE-SERVICE
002200*                               WHILE EMPLOYED.
002300*    1991-02-14  DMS  TKT-4531  ADDED BURNOUT AND PLATFORM-
002400*                               BLACKLISTED INDICATOR BYTES.
002500*    1998-11-20  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS HERE.
002600*    2001-05-08  WCH  TKT-4602  ADDED FREE-REGISTRY-INDEX FOR USE
002700*                               BY THE NEW RANKING TABLE COPYBOOK.
002800******************************************************************
002900 01  FREELANCER-MASTER-TABLE.
003000     05  FREE-TABLE-COUNT            PIC S9(7)  COMP-3 VALUE +0.
003100     05  FREE-MASTER-ENTRY OCCURS 1000 TIMES
003200                           INDEXED BY FREE-IDX.
003300*        -------------------------------------------------------
003400*        UNIQUE FREELANCER IDENTIFIER - GLOBAL ACROSS CUSTOMERS
003500*        AND FREELANCERS (AN ID MAY NOT BE REUSED ACROSS TYPES).
003600*        -------------------------------------------------------
003700         10  FREE-ID                 PIC X(20).
003800         10  FREE-SERVICE-TYPE       PIC X(20).
003900*        ASKING PRICE FOR ONE JOB IN THIS FREELANCER'S SERVICE.
004000         10  FREE-PRICE              PIC S9(7)  COMP-3.
004100*        -------------------------------------------------------
004200*        SKILL VECTOR, ONE ENTRY PER SKILL DIMENSION USED BY
004300*        THE SERVICE-TYPE SKILL PROFILE TABLE (GMSVCTYP).
004400*        -------------------------------------------------------
004500         10  FREE-SKILLS             PIC S9(3)  COMP-3
004600                                     OCCURS 5 TIMES
004700                                     INDEXED BY FREE-SK-IDX.
004800         10  FREE-AVG-RATING         PIC S9(3)V9(4) COMP-3.
004900         10  FREE-RATING-COUNT       PIC S9(7)  COMP-3.
005000         10  FREE-COMPLETED-JOBS     PIC S9(7)  COMP-3.
005100         10  FREE-CANCELLED-JOBS     PIC S9(7)  COMP-3.
005200*        -------------------------------------------------------
005300*        INDICATOR BYTES - EACH CARRIES A Y/N 88-LEVEL PAIR.
005400*        -------------------------------------------------------
005500         10  FREE-AVAILABLE          PIC X(1).
005600             88  FREE-IS-AVAILABLE          VALUE 'Y'.
005700             88  FREE-NOT-AVAILABLE         VALUE 'N'.
005800         10  FREE-BURNOUT            PIC X(1).
005900             88  FREE-IS-BURNED-OUT         VALUE 'Y'.
006000             88  FREE-NOT-BURNED-OUT        VALUE 'N'.
006100         10  FREE-PLATFORM-BLACKLISTED
006200                                     PIC X(1).
006300             88  FREE-IS-PLATFORM-BANNED    VALUE 'Y'.
006400             88  FREE-NOT-PLATFORM-BANNED   VALUE 'N'.
006500*        -------------------------------------------------------
006600*        CURRENT EMPLOYER, SPACES WHEN NOT EMPLOYED.
006700*        -------------------------------------------------------
006800         10  FREE-CURRENT-CUST-ID    PIC X(20).
006900         10  FREE-JOBS-THIS-MONTH    PIC S9(5)  COMP-3.
007000         10  FREE-CANCELS-THIS-MONTH PIC S9(5)  COMP-3.
007100*        -------------------------------------------------------
007200*        CHANGE-SERVICE REQUESTED WHILE EMPLOYED DOES NOT TAKE
007300*        EFFECT UNTIL THE CURRENT JOB ENDS - THE NEW SERVICE
007400*        TYPE AND PRICE SIT HERE UNTIL THEN.  SPACES/ZERO WHEN
007500*        NO CHANGE IS QUEUED.
007600*        -------------------------------------------------------
007700         10  FREE-QUEUED-SERVICE-TYPE
007800                                     PIC X(20).
007900         10  FREE-QUEUED-PRICE       PIC S9(7)  COMP-3.
008000*        COMPOSITE RANKING SCORE AS OF THE LAST RECALCULATION.
008100         10  FREE-COMPOSITE-SCORE    PIC S9(9)  COMP-3.
008200         10  FREE-REGISTRY-INDEX     PIC S9(7)  COMP-3.
008300         10  FILLER                  PIC X(10).
