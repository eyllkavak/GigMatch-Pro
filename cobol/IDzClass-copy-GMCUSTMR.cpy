000100******************************************************************
000200*    GMCUSTMR  -  GIGMATCH PRO CUSTOMER MASTER TABLE
000300*
000400*    CUSTOMER MASTER IS CARRIED IN WORKING-STORAGE ONLY - THERE
000500*    IS NO PERSISTENT CUSTOMER FILE FOR THIS RUN.  ENTRIES ARE
000600*    ADDED BY REGISTER-CUSTOMER AND LIVE FOR THE LIFE OF ONE
000700*    COMMAND-FILE PASS.  TABLE IS SIZED FOR THE SAMPLE/TEST
000800*    COMMAND DECKS THIS PORT RUNS AGAINST, NOT FOR THE 500,000-
000900*    ENTRY CAPACITY CARRIED BY THE ORIGINAL ON-LINE SERVICE.
001000*
001100*    MAINTENANCE HISTORY
001200*    ----------------------------------------------------------
001300*    1987-03-02  RAK  TKT-4471  INITIAL CUSTOMER MASTER LAYOUT.
001400*    1987-03-19  RAK  TKT-4471  ADDED BLACKLIST TABLE, COUNT.
001500*    1990-07-09  DMS  TKT-4519  ADDED OPEN-EMPLOYMENT INDEX
001600*                               ARRAY (CUST-EMPLOYMENT-*).
001700*    1998-11-20  DMS  TKT-4558  ADDED 88-LEVELS FOR LOYALTY TIER,
001800*                               Y2K REVIEW - NO DATE FIELDS HERE.
001850******************************************************************
001900 01  CUSTOMER-MASTER-TABLE.
002000     05  CUST-TABLE-COUNT            PIC S9(7)  COMP-3 VALUE +0.
002100     05  CUST-MASTER-ENTRY OCCURS 1000 TIMES
002200                           INDEXED BY CUST-IDX.
002300*        -------------------------------------------------------
002400*        UNIQUE CUSTOMER IDENTIFIER - GLOBAL ACROSS CUSTOMERS
002500*        AND FREELANCERS (AN ID MAY NOT BE REUSED ACROSS TYPES).
002600*        -------------------------------------------------------
002700         10  CUST-ID                 PIC X(20).
002800*        CUMULATIVE AMOUNT PAID, WHOLE CURRENCY UNITS.
002900         10  CUST-TOTAL-SPENT        PIC S9(9)  COMP-3.
003000*        COUNT OF JOBS THIS CUSTOMER CANCELLED (CANCEL_BY_CUST).
003100         10  CUST-CANCELLED-JOBS-TOTAL
003200                                     PIC S9(5)  COMP-3.
003300*        UNUSED ACCUMULATOR IN THE SOURCE PROGRAM - NEVER
003400*        POSTED ANYWHERE - CARRIED HERE FOR LAYOUT FIDELITY ONLY.
003500         10  CUST-DISCOUNTED-SPENT   PIC S9(9)  COMP-3.
003600*        COUNT OF EMPLOYMENTS EVER CREATED FOR THIS CUSTOMER.
003700         10  CUST-TOTAL-EMPLOYMENTS  PIC S9(7)  COMP-3.
003800*        LOYALTY TIER, RECOMPUTED ONCE PER SIMULATE_MONTH.
003900         10  CUST-LOYALTY-TIER       PIC S9(1)  COMP-3.
004000             88  CUST-TIER-BRONZE              VALUE 0.
004100             88  CUST-TIER-SILVER              VALUE 1.
004200             88  CUST-TIER-GOLD                VALUE 2.
004300             88  CUST-TIER-PLATINUM            VALUE 3.
004400*        -------------------------------------------------------
004500*        PERSONAL BLACKLIST - FREELANCER REGISTRY INDEXES THIS
004600*        CUSTOMER REFUSES TO BE MATCHED WITH.  MAINTAINED AS A
004700*        COUNT PLUS A PACKED ARRAY, SEARCHED/SHIFTED IN PLACE -
004800*        LIST NEVER GROWS LARGE ENOUGH TO JUSTIFY ANYTHING
004900*        FANCIER.
005000*        -------------------------------------------------------
005100         10  CUST-BLACKLIST-COUNT    PIC S9(3)  COMP-3.
005200         10  CUST-BLACKLIST-TABLE    PIC S9(7)  COMP-3
005300                                     OCCURS 500 TIMES
005400                                     INDEXED BY CUST-BL-IDX.
005500*        -------------------------------------------------------
005600*        CURRENTLY-OPEN EMPLOYMENTS FOR THIS CUSTOMER.  IN
005700*        PRACTICE A FREELANCER CAN ONLY BE EMPLOYED BY ONE
005800*        CUSTOMER AT A TIME, SO THIS RUNS 0 OR 1 DEEP TODAY,
005900*        BUT THE TABLE SUPPORTS MORE AS THE SOURCE PROGRAM DID.
006000*        -------------------------------------------------------
006100         10  CUST-EMPLOYMENT-COUNT   PIC S9(3)  COMP-3.
006200         10  CUST-EMPLOYMENT-FREELANCER-IDX
006300                                     PIC S9(7)  COMP-3
006400                                     OCCURS 50 TIMES
006500                                     INDEXED BY CUST-EM-IDX.
006600         10  FILLER                  PIC X(10).
