000100****************************************************************
000200* PROGRAM:  GMPPAYC
000300*           GigMatch Pro batch simulation - payment calculation
000400*
000500* AUTHOR :  R. A. Kessler
000600*           Systems Development
000700*
000800* INSTALLATION. DATA PROCESSING CENTER.
000900* DATE-WRITTEN. 03/16/87.
001000* DATE-COMPILED.
001100* SECURITY.  UNCLASSIFIED.
001200*
001300* SUBROUTINE TO CALCULATE THE FINAL PAYMENT A CUSTOMER OWES A
001400* FREELANCER ON JOB COMPLETION, AFTER THE CUSTOMER'S LOYALTY-
001500* TIER SUBSIDY (5%, 10%, 15%) IS SUBTRACTED FROM THE
001600* FREELANCER'S POSTED PRICE.
001700*   - CALLED BY GMPBATCH AT 505-CALC-PAYMENT
001800*
001900* RESULT IS FLOORED TO A WHOLE CURRENCY UNIT.  PRICE IS NEVER
002000* NEGATIVE IN PRACTICE BUT THE FLOOR IS DONE THE SAME HAND WAY
002100* AS GMPSCORE SO THE TWO SUBROUTINES AGREE IF THAT EVER CHANGES.
002200*----------------------------------------------------------------
002300* MAINTENANCE HISTORY
002400*----------------------------------------------------------------
002500* 03/16/87  RAK  TKT-4477  INITIAL VERSION - THREE FIXED TIERS.
002600* 09/02/92  DMS  TKT-4541  CONFIRMED BRONZE TIER (NO SUBSIDY)
002700*                          FALLS THROUGH TO WS-SUBSIDY-PCT = 0.
002800* 11/20/98  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS IN THIS
002900*                          PROGRAM, NO CHANGE REQUIRED.
003000*----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. GMPPAYC.
003300 AUTHOR. R A KESSLER.
003400 INSTALLATION. DATA PROCESSING CENTER.
003500 DATE-WRITTEN. 03/16/87.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004550*
004560*        STAND-ALONE ENTRY TALLY - BUMPED ONCE PER CALL SO A DUMP
004570*        TAKEN MID-RUN SHOWS HOW MANY PAYMENTS HAVE BEEN PRICED
004580*        SO FAR WITHOUT HAVING TO CROSS-REFERENCE THE CALLER.
004590 77  WS-CALL-ENTRY-CTR            PIC S9(7)  COMP-3 VALUE +0.
004600*
004700 01  WS-FIELDS.
004800     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
004900     05  WS-SUBSIDY-PCT           PIC S9(1)V9(2) COMP-3 VALUE +0.
005000     05  WS-NET-FACTOR            PIC S9(1)V9(2) COMP-3 VALUE +0.
005100     05  WS-PAYMENT-SCALED        PIC S9(9)V9(4) COMP-3 VALUE +0.
005200     05  WS-PAYMENT-TRUNCATED     PIC S9(9)  COMP-3 VALUE +0.
005300     05  WS-PAYMENT-REMAINDER     PIC S9(9)V9(4) COMP-3 VALUE +0.
005400*        REDEFINES BELOW GIVE THE SIGN-TEST VIEW USED BY THE
005500*        FLOOR LOGIC IN 900-APPLY-FLOOR.
005600     05  WS-PAYMENT-SCALED-SIGNTST REDEFINES WS-PAYMENT-SCALED
005700                                  PIC S9(9)V9(4).
005800     05  WS-PAYMENT-REMAINDER-SIGNTST REDEFINES
005900                                  WS-PAYMENT-REMAINDER
006000                                  PIC S9(9)V9(4).
006100     05  WS-TIER-ALT REDEFINES WS-SUBSIDY-PCT
006200                                  PIC S9(1)V9(2).
006250     05  FILLER                   PIC X(05)  VALUE SPACES.
006300****************************************************************
006400 LINKAGE SECTION.
006500 01  LS-PAYMENT-INPUT.
006600     05  LS-CUST-LOYALTY-TIER     PIC S9(1)  COMP-3.
006700     05  LS-FREE-PRICE            PIC S9(7)  COMP-3.
006800 01  LS-PAYMENT-OUTPUT            PIC S9(9)  COMP-3.
006900****************************************************************
007000 PROCEDURE DIVISION USING LS-PAYMENT-INPUT
007100                          LS-PAYMENT-OUTPUT.
007200*
007300 000-MAIN.
007350     ADD +1 TO WS-CALL-ENTRY-CTR.
007400     MOVE 'CALCULATING PAYMENT' TO WS-PROGRAM-STATUS.
007500     PERFORM 100-SELECT-SUBSIDY THRU 100-EXIT.
007600     PERFORM 500-APPLY-SUBSIDY THRU 500-EXIT.
007700     PERFORM 900-APPLY-FLOOR THRU 900-EXIT.
007800     MOVE WS-PAYMENT-TRUNCATED TO LS-PAYMENT-OUTPUT.
007900     GOBACK.
008000*
008100 100-SELECT-SUBSIDY.
008200     EVALUATE LS-CUST-LOYALTY-TIER
008300         WHEN 1
008400             MOVE 0.05 TO WS-SUBSIDY-PCT
008500         WHEN 2
008600             MOVE 0.10 TO WS-SUBSIDY-PCT
008700         WHEN 3
008800             MOVE 0.15 TO WS-SUBSIDY-PCT
008900         WHEN OTHER
009000             MOVE +0   TO WS-SUBSIDY-PCT
009100     END-EVALUATE.
009200 100-EXIT.
009300     EXIT.
009400*
009500 500-APPLY-SUBSIDY.
009600     COMPUTE WS-NET-FACTOR = 1.0 - WS-SUBSIDY-PCT.
009700     COMPUTE WS-PAYMENT-SCALED ROUNDED =
009800         LS-FREE-PRICE * WS-NET-FACTOR.
009900 500-EXIT.
010000     EXIT.
010100*
010200 900-APPLY-FLOOR.
010300*    MOVE OF A DECIMAL TO AN INTEGER PIC TRUNCATES THE FRACTION
010400*    TOWARD ZERO - CORRECT FOR A FLOOR ONLY WHEN THE VALUE IS
010500*    ZERO OR POSITIVE.  WHEN THE SCALED PAYMENT IS NEGATIVE AND
010600*    CARRIES A NONZERO FRACTION, THE TRUE FLOOR IS ONE LESS.
010700     MOVE WS-PAYMENT-SCALED TO WS-PAYMENT-TRUNCATED.
010800     COMPUTE WS-PAYMENT-REMAINDER =
010900         WS-PAYMENT-SCALED - WS-PAYMENT-TRUNCATED.
011000     IF WS-PAYMENT-SCALED-SIGNTST < 0 AND
011100        WS-PAYMENT-REMAINDER-SIGNTST NOT = 0
011200         SUBTRACT 1 FROM WS-PAYMENT-TRUNCATED.
011300 900-EXIT.
011400     EXIT.
011500*
011600****  END OF PROGRAM GMPPAYC  ****
