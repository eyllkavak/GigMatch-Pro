000100******************************************************************
000200*    GMCMDREC  -  GIGMATCH PRO COMMAND RECORD LAYOUT
000300*
000400*    ONE COMMAND-FILE RECORD IS ONE SIMULATION COMMAND - A VERB
000500*    FOLLOWED BY UP TO EIGHT BLANK-DELIMITED ARGUMENTS.  THE
000600*    RAW LINE IS UNSTRUNG INTO THIS AREA BY 710-PARSE-COMMAND-
000700*    LINE.  UNUSED TRAILING ARGUMENTS ARE LEFT AS SPACES.
001900*
002000*    MAINTENANCE HISTORY
002100*    ----------------------------------------------------------
002200*    1987-03-11  RAK  TKT-4474  INITIAL COMMAND RECORD LAYOUT.
002300*    1990-07-09  DMS  TKT-4519  WIDENED TO EIGHT ARGUMENTS FOR
002400*                               EMPLOY-FREELANCER'S LONGEST
002500*                               PARAMETER LIST.
002600*    1998-11-20  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS HERE.
002700******************************************************************
002800 01  COMMAND-RECORD.
002900     05  CMD-VERB                    PIC X(20).
003000     05  CMD-ARG OCCURS 8 TIMES
003100                 INDEXED BY CMD-ARG-IDX
003200                 PIC X(20).
003300     05  FILLER                      PIC X(08).
