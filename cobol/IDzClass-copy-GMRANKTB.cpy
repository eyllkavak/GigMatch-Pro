000100******************************************************************
000200*    GMRANKTB  -  GIGMATCH PRO PER-SERVICE RANKING TABLES
000300*
000400*    ONE RANK GROUP PER SERVICE TYPE (TEN GROUPS, SAME ORDER AS
000500*    GMSVCTYP).  EACH GROUP HOLDS ONE ENTRY PER AVAILABLE
000600*    FREELANCER OFFERING THAT SERVICE, KEPT IN DESCENDING-SCORE
000700*    / ASCENDING-ID ORDER AT ALL TIMES BY 400-410-415 SO A
000800*    QUERY-FREELANCER OR A QUOTE SELECTION NEVER HAS TO SORT -
000900*    IT JUST WALKS THE GROUP FRONT TO BACK.  RANK-FREE-REGISTRY-
001000*    IDX CARRIES THE SUBSCRIPT OF THE OWNING ENTRY IN THE
001100*    FREELANCER MASTER TABLE (GMFRELNR) SO THE FULL RECORD CAN
001200*    BE REACHED WITHOUT A SEARCH ON FREE-ID.
001300*
001400*    MAINTENANCE HISTORY
001500*    ----------------------------------------------------------
001600*    1987-03-19  RAK  TKT-4475  INITIAL RANKING TABLE, ONE GROUP
001700*                               PER SERVICE TYPE.
001800*    1991-02-14  DMS  TKT-4532  ADDED RANK-FREE-REGISTRY-IDX TO
001900*                               AVOID A SEARCH ON EVERY QUOTE.
002000*    1998-11-20  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS HERE.
002100******************************************************************
002200 01  RANKING-TABLE.
002300     05  SVC-RANK-GROUP OCCURS 10 TIMES
002400                        INDEXED BY RANK-SVC-IDX.
002500         10  RANK-ENTRY-COUNT        PIC S9(7)  COMP-3 VALUE +0.
002600         10  RANK-ENTRY OCCURS 1000 TIMES
002700                       INDEXED BY RANK-IDX.
002800             15  RANK-FREE-ID             PIC X(20).
002900             15  RANK-SCORE               PIC S9(9)  COMP-3.
003000             15  RANK-FREE-REGISTRY-IDX   PIC S9(7)  COMP-3.
003100             15  FILLER                   PIC X(10).
