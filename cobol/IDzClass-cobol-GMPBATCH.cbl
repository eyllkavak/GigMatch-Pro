000100****************************************************************
000200* PROGRAM:  GMPBATCH
000300*           GIGMATCH PRO - FREELANCE MARKETPLACE SIMULATION
000400*           BATCH COMMAND-STREAM PROCESSOR
000500*
000600* AUTHOR :  R. A. Kessler
000700*           Systems Development
000800*
000900* INSTALLATION. DATA PROCESSING CENTER.
001000* DATE-WRITTEN. 03/02/87.
001100* DATE-COMPILED.
001200* SECURITY.  UNCLASSIFIED.
001300*
001400* THIS PROGRAM READS A SEQUENTIAL COMMAND FILE, ONE SIMULATION
001500* COMMAND PER LINE (REGISTER A CUSTOMER OR FREELANCER, REQUEST A
001600* JOB, EMPLOY/COMPLETE/CANCEL AN EMPLOYMENT, MAINTAIN A
001700* CUSTOMER'S PERSONAL BLACKLIST, QUEUE A SERVICE/PRICE CHANGE, OR
001800* ADVANCE THE SIMULATION CLOCK BY ONE MONTH), MAINTAINS THE
001900* CUSTOMER AND FREELANCER MASTER TABLES AND THE TEN PER-SERVICE
002000* RANKING TABLES IN WORKING STORAGE, AND WRITES ONE RESULT LINE
002100* PER COMMAND TO THE REPORT FILE.  THERE IS NO PERSISTENT MASTER
002200* FILE - CUSTOMER AND FREELANCER DATA LIVES ONLY FOR THE LIFE OF
002300* ONE RUN, THE SAME AS THE ON-LINE SERVICE THIS REPLACES KEPT ITS
002400* REGISTRY IN MEMORY BETWEEN NIGHTLY RESTARTS.
002500*
002600*   - CALLS GMPSCORE FOR THE COMPOSITE RANKING SCORE FORMULA.
002700*   - CALLS GMPPAYC FOR THE PAYMENT/LOYALTY-SUBSIDY FORMULA.
002800*----------------------------------------------------------------
002900* MAINTENANCE HISTORY
003000*----------------------------------------------------------------
003100* 03/02/87  RAK  TKT-4470  INITIAL VERSION - REGISTRATION AND
003200*                          REQUEST-JOB COMMANDS ONLY.
003300* 03/19/87  RAK  TKT-4471  ADDED EMPLOY, COMPLETE-AND-RATE,
003400*                          BOTH CANCEL COMMANDS.
003500* 04/02/87  RAK  TKT-4472  ADDED BLACKLIST/UNBLACKLIST.
003600* 06/21/88  RAK  TKT-4480  ADDED CHANGE-SERVICE AND SIMULATE-
003700*                          MONTH.  QUEUED CHANGE DOES NOT TAKE
003800*                          EFFECT UNTIL THE MONTH-END STEP.
003900* 02/14/91  DMS  TKT-4531  ADDED BURNOUT TRACKING AND PLATFORM
004000*                          BAN ON REPEATED FREELANCER CANCELS.
004100* 07/09/90  DMS  TKT-4519  ADDED QUERY-FREELANCER, QUERY-
004200*                          CUSTOMER, UPDATE-SKILL COMMANDS.
004300* 09/02/92  DMS  TKT-4540  CORRECTED SKILL-BONUS SELECTION TO
004400*                          MATCH THE ORIGINAL ON-LINE SERVICE'S
004500*                          TIE-BREAK (LOWEST PROFILE SLOT WINS).
004600* 11/20/98  DMS  TKT-4558  Y2K REVIEW - NO DATE FIELDS IN THIS
004700*                          PROGRAM, NO CHANGE REQUIRED.
004800* 05/08/01  WCH  TKT-4603  REWORKED RANKING TABLES TO CARRY A
004900*                          REGISTRY INDEX (SEE GMRANKTB) SO A
005000*                          RE-RANK NO LONGER SEARCHES THE FULL
005100*                          FREELANCER MASTER TABLE BY ID.
005200* 06/14/01  WCH  TKT-4611  ADDED PLATFORM-BAN EXCLUSION TO
005300*                          REQUEST-JOB AND EMPLOY-FREELANCER -
005400*                          PRIOR VERSION ONLY EXCLUDED BLACKLIST
005500*                          AND UNAVAILABLE FREELANCERS.
005600* 02/11/03  WCH  TKT-4629  FIXED 705-STRIP-TRAILING-LOW-VALUES -
005700*                          AN UPSTREAM EXTRACT JOB CHANGE STARTED
005800*                          PADDING SHORT COMMAND LINES WITH LOW-
005900*                          VALUES, WHICH RODE INTO THE LAST
006000*                          UNSTRING ARGUMENT UNDETECTED.
006100* 08/19/05  WCH  TKT-4644  CORRECTED QUEUED SERVICE-CHANGE TIMING
006200*                          - CHANGE-SERVICE NOW QUEUES ONLY, SO A
006300*                          REQUEST-JOB ISSUED THE SAME MONTH A
006400*                          CHANGE WAS FILED STILL RANKS AGAINST
006500*                          THE OLD SERVICE PROFILE.
006600* 03/02/09  DMS  TKT-4671  ADDED WS-LINES-WRITTEN-CTR OPERATOR
006700*                          TALLY FOR MID-RUN CONSOLE DUMPS, PER
006800*                          OPERATIONS REQUEST AFTER A LONG RUN
006900*                          APPEARED HUNG WITH NO WAY TO TELL HOW
007000*                          FAR IT HAD GOTTEN.
007100* 07/14/11  WCH  TKT-5502  350-WRITE-CANDIDATE-LINE COMPUTED THE
007200*                          PRICE AND RATING FIGURES BUT NEVER
007300*                          STRUNG THEM INTO THE CANDIDATE LINE -
007400*                          A REQUEST-JOB CALLER SAW ONLY THE
007500*                          COMPOSITE SCORE.  CORRECTED TO MATCH
007600*                          QUERY-FREELANCER'S OUTPUT.
007700* 03/11/14  WCH  TKT-5588  QUERY-FREELANCER AND QUERY-CUSTOMER WERE
007800*                          BOTH SHIPPING SHORTER STATUS LINES THAN
007900*                          THE FIELDS ALREADY SITTING IN THE MASTER
008000*                          TABLES SUPPORT - NEITHER EVER STRUNG THE
008100*                          COMPLETED/CANCELLED JOB COUNTS, SKILL
008200*                          VECTOR, OR AVAILABLE/BURNOUT FLAGS FOR A
008300*                          FREELANCER, NOR THE BLACKLIST/EMPLOYMENT
008400*                          COUNTS FOR A CUSTOMER.  WIDENED BOTH
008500*                          OUTPUT LINES TO CARRY THE FULL FIELD SET.
008600*----------------------------------------------------------------
008700*   PROCESSING OVERVIEW
008800*----------------------------------------------------------------
008900* THE COMMAND STREAM IS PROCESSED ONE LINE AT A TIME, TOP TO
009000* BOTTOM, WITH NO LOOKAHEAD AND NO RE-READ - A COMMAND THAT
009100* DEPENDS ON A LATER COMMAND'S EFFECT (FOR EXAMPLE, A REQUEST-JOB
009200* ISSUED BEFORE THE FREELANCER IT WOULD HAVE MATCHED IS EVEN
009300* REGISTERED) SIMPLY SEES THE WORLD AS IT STOOD AT THAT POINT IN
009400* THE STREAM.  THIS MIRRORS HOW THE ORIGINAL ON-LINE SERVICE
009500* PROCESSED REQUESTS AS THEY ARRIVED, WITH NO BATCHING OR
009600* REORDERING.  OPERATIONS IS RESPONSIBLE FOR COMMAND ORDERING IN
009700* THE INPUT DECK - THIS PROGRAM DOES NOT VALIDATE SEQUENCE.
009800*----------------------------------------------------------------
009900 IDENTIFICATION DIVISION.
010000 PROGRAM-ID. GMPBATCH.
010100 AUTHOR. R A KESSLER.
010200 INSTALLATION. DATA PROCESSING CENTER.
010300 DATE-WRITTEN. 03/02/87.
010400 DATE-COMPILED.
010500 SECURITY. UNCLASSIFIED.
010600****************************************************************
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SPECIAL-NAMES.
011000     C01 IS TOP-OF-FORM.
011100 INPUT-OUTPUT SECTION.
011200 FILE-CONTROL.
011300
011400     SELECT COMMAND-FILE      ASSIGN TO CMDFILE
011500         ACCESS IS SEQUENTIAL
011600         FILE STATUS  IS  WS-CMDFILE-STATUS.
011700
011800     SELECT REPORT-FILE       ASSIGN TO GMRPT
011900         FILE STATUS  IS  WS-REPORT-STATUS.
012000
012100****************************************************************
012200 DATA DIVISION.
012300 FILE SECTION.
012400
012500*    ONE 200-BYTE COMMAND PER RECORD - VERB PLUS UP TO EIGHT
012600*    BLANK-DELIMITED ARGUMENTS, THE SAME SHAPE AS GMCMDREC BELOW.
012700 FD  COMMAND-FILE
012800     RECORDING MODE IS F.
012900 01  COMMAND-FILE-REC.
013000     05  COMMAND-FILE-TEXT        PIC X(195).
013100     05  FILLER                   PIC X(005).
013200
013300*    STANDARD 132-BYTE PRINT LINE - ONE REPORT LINE PER COMMAND
013400*    PROCESSED, PLUS ONE ERROR OR UNKNOWN-COMMAND LINE WHEN A
013500*    COMMAND IS REJECTED.
013600 FD  REPORT-FILE
013700     RECORDING MODE IS F.
013800 01  REPORT-RECORD.
013900     05  REPORT-RECORD-TEXT       PIC X(127).
014000     05  FILLER                   PIC X(005).
014100
014200****************************************************************
014300 WORKING-STORAGE SECTION.
014400*
014500*        STAND-ALONE QUICK-LOOK TALLY - NOT ROLLED INTO WS-COUNTERS
014600*        BELOW BECAUSE IT IS A DIAGNOSTIC AID FOR THE OPERATOR AT
014700*        THE CONSOLE, NOT A FIGURE THE BATCH REPORT ITSELF USES.
014800 77  WS-LINES-WRITTEN-CTR         PIC S9(7)  COMP-3 VALUE +0.
014900*
015000 01  WS-FIELDS.
015100     05  WS-CMDFILE-STATUS        PIC X(2)   VALUE SPACES.
015200     05  WS-REPORT-STATUS         PIC X(2)   VALUE SPACES.
015300     05  WS-CMD-FILE-EOF          PIC X(1)   VALUE 'N'.
015400         88  CMD-FILE-AT-EOF               VALUE 'Y'.
015500     05  WS-CMD-LINE              PIC X(200) VALUE SPACES.
015600*        REDEFINES GIVES A ONE-BYTE-PER-TABLE-ENTRY VIEW OF THE RAW
015700*        LINE, USED BY 705-STRIP-TRAILING-LOW-VALUES TO BLANK OUT
015800*        TRAILING LOW-VALUE PAD BYTES BEFORE THE UNSTRING IS ISSUED.
015900     05  WS-CMD-LINE-BYTES REDEFINES WS-CMD-LINE
016000         PIC X(1) OCCURS 200 TIMES.
016100     05  WS-CMD-LINE-LEN          PIC S9(3)  COMP VALUE +0.
016200     05  WS-ARG-COUNT             PIC S9(3)  COMP VALUE +0.
016300     05  WS-SUB                   PIC S9(4)  COMP VALUE +0.
016400     05  WS-SUB2                  PIC S9(4)  COMP VALUE +0.
016500     05  WS-SUB3                  PIC S9(4)  COMP VALUE +0.
016600*
016700     05  FILLER                   PIC X(05)  VALUE SPACES.
016800 01  WS-LOOKUP-FIELDS.
016900*        ONE FOUND-SWITCH/FOUND-INDEX PAIR PER TABLE SEARCH
017000*        PARAGRAPH IN THE 3XX RANGE BELOW - EACH PAIR IS SET BY
017100*        ITS OWN SEARCH AND READ BY THE CALLER IMMEDIATELY AFTER,
017200*        NEVER CARRIED ACROSS A SECOND UNRELATED PERFORM.
017300     05  WS-CUST-FOUND-SW         PIC X(1)   VALUE 'N'.
017400         88  CUST-WAS-FOUND                VALUE 'Y'.
017500     05  WS-FREE-FOUND-SW         PIC X(1)   VALUE 'N'.
017600         88  FREE-WAS-FOUND                 VALUE 'Y'.
017700     05  WS-SVC-FOUND-SW          PIC X(1)   VALUE 'N'.
017800         88  SVC-WAS-FOUND                  VALUE 'Y'.
017900     05  WS-FOUND-CUST-IDX        PIC S9(7)  COMP-3 VALUE +0.
018000     05  WS-FOUND-FREE-IDX        PIC S9(7)  COMP-3 VALUE +0.
018100     05  WS-FOUND-SVC-IDX         PIC S9(7)  COMP-3 VALUE +0.
018200     05  WS-BL-FOUND-SW           PIC X(1)   VALUE 'N'.
018300         88  BL-WAS-FOUND                   VALUE 'Y'.
018400     05  WS-BL-FOUND-POS          PIC S9(7)  COMP-3 VALUE +0.
018500     05  WS-RANK-FOUND-SW         PIC X(1)   VALUE 'N'.
018600         88  RANK-WAS-FOUND                 VALUE 'Y'.
018700     05  WS-RANK-FOUND-POS        PIC S9(7)  COMP-3 VALUE +0.
018800     05  WS-EMP-FOUND-SW          PIC X(1)   VALUE 'N'.
018900         88  EMP-WAS-FOUND                  VALUE 'Y'.
019000     05  WS-EMP-FOUND-POS         PIC S9(7)  COMP-3 VALUE +0.
019100*
019200     05  FILLER                   PIC X(05)  VALUE SPACES.
019300 01  WS-WORK-FIELDS.
019400     05  WS-NUMERIC-TEST          PIC S9(9)  VALUE +0.
019500     05  WS-NUMERIC-TEST-X REDEFINES WS-NUMERIC-TEST
019600                                  PIC X(10).
019700     05  WS-NUM-EDIT              PIC -(8)9  VALUE +0.
019800     05  WS-RATING-WORK           PIC S9(3)V9(4) COMP-3 VALUE +0.
019900     05  WS-RATING-DISPLAY        PIC S9(3)V9(1) COMP-3 VALUE +0.
020000     05  WS-RATING-EDIT           PIC Z9.9       VALUE ZEROS.
020100     05  WS-PRICE-EDIT            PIC -(7)9      VALUE +0.
020200     05  WS-PRICE-WORK            PIC S9(7)  COMP-3 VALUE +0.
020300     05  WS-TOPK-WORK             PIC S9(3)  COMP-3 VALUE +0.
020400     05  WS-SKILL-WORK OCCURS 5 TIMES
020500                      INDEXED BY WS-SK-IDX
020600                                  PIC S9(3)  COMP-3 VALUE +0.
020700     05  WS-RATING-INT            PIC S9(1)  COMP-3 VALUE +0.
020800     05  WS-NEW-PRICE-WORK        PIC S9(7)  COMP-3 VALUE +0.
020900     05  WS-OLD-SVC-NAME          PIC X(20)  VALUE SPACES.
021000     05  WS-SCORE-RESULT          PIC S9(9)  COMP-3 VALUE +0.
021100     05  WS-PAYMENT-RESULT        PIC S9(9)  COMP-3 VALUE +0.
021200     05  WS-TIER-NAME             PIC X(9)   VALUE SPACES.
021300     05  WS-COMPLETED-EDIT        PIC ZZZ9       VALUE ZEROS.
021400     05  WS-CANCELLED-EDIT        PIC ZZZ9       VALUE ZEROS.
021500     05  WS-SKILL-EDIT OCCURS 5 TIMES
021600                      INDEXED BY WS-SKED-IDX
021700                                  PIC ZZ9        VALUE ZEROS.
021800     05  WS-BLACKLIST-EDIT        PIC ZZ9        VALUE ZEROS.
021900     05  WS-EMPLOY-EDIT           PIC ZZZ9       VALUE ZEROS.
022000*
022100     05  FILLER                   PIC X(05)  VALUE SPACES.
022200 01  WS-SKILL-RANK-FIELDS.
022300*        WORK AREA FOR THE SKILL-BONUS SELECTION SORT (BUSINESS
022400*        RULE: TOP THREE REQUIRED-SKILL SLOTS, LOWEST INDEX WINS
022500*        A TIE), REWORKED FROM THE PROFILE COPY BELOW SO THE
022600*        SERVICE TABLE ITSELF IS NEVER DISTURBED.
022700     05  WS-RANK-PROFILE OCCURS 5 TIMES
022800                      INDEXED BY WS-RP-IDX
022900                                  PIC S9(3)  COMP-3 VALUE +0.
023000     05  WS-RANK-SLOT OCCURS 5 TIMES
023100                      INDEXED BY WS-RS-IDX
023200                                  PIC S9(1)  COMP   VALUE +0.
023300     05  WS-RANK-TEMP-VAL         PIC S9(3)  COMP-3 VALUE +0.
023400     05  WS-RANK-TEMP-SLOT        PIC S9(1)  COMP   VALUE +0.
023500*
023600     05  FILLER                   PIC X(05)  VALUE SPACES.
023700 01  WS-REQUEST-JOB-FIELDS.
023800*        SCRATCH AREA FOR 340-SCAN-RANKED-CANDIDATES / 350 - HOLDS
023900*        UP TO TEN CANDIDATE SLOTS REGARDLESS OF THE REQUESTED
024000*        TOP-K, SINCE TOP-K IS AN OPERATOR-SUPPLIED ARGUMENT.
024100     05  WS-RJ-RESULT-COUNT       PIC S9(3)  COMP-3 VALUE +0.
024200     05  WS-RJ-RESULT-COUNT-ED    PIC Z9     VALUE ZEROS.
024300     05  WS-RJ-RESULT-FREE-IDX OCCURS 10 TIMES
024400                                  PIC S9(7)  COMP-3 VALUE +0.
024500*
024600     05  FILLER                   PIC X(05)  VALUE SPACES.
024700 01  WS-COUNTERS.
024800*        RUN-LEVEL TOTALS - NOT WRITTEN TO REPORT-RECORD BY ANY
024900*        PARAGRAPH IN THIS PROGRAM TODAY, BUT KEPT ACCUMULATING
025000*        SO A FUTURE END-OF-RUN SUMMARY LINE CAN BE ADDED WITHOUT
025100*        TOUCHING EVERY COMMAND HANDLER TO START COUNTING.
025200     05  WS-RECORDS-READ          PIC S9(7)  COMP-3 VALUE +0.
025300     05  WS-COMMANDS-PROCESSED    PIC S9(7)  COMP-3 VALUE +0.
025400     05  WS-COMMANDS-IN-ERROR     PIC S9(7)  COMP-3 VALUE +0.
025500*
025600     05  FILLER                   PIC X(05)  VALUE SPACES.
025700 01  WS-ERROR-FIELDS.
025800*        SET AT THE TOP OF EVERY 2XX COMMAND HANDLER, BEFORE ANY
025900*        VALIDATION RUNS, SO 610-WRITE-ERROR-LINE CAN NAME THE
026000*        FAILING COMMAND NO MATTER WHICH VALIDATION STEP REJECTED
026100*        IT.
026200     05  WS-ERROR-COMMAND-NAME    PIC X(30)  VALUE SPACES.
026300*
026400*----------------------------------------------------------------
026500*   COMMAND RECORD - PARSED VERB/ARGUMENT AREA (GMCMDREC)
026600*----------------------------------------------------------------
026700     05  FILLER                   PIC X(05)  VALUE SPACES.
026800 COPY GMCMDREC.
026900*
027000*----------------------------------------------------------------
027100*   CUSTOMER MASTER TABLE (GMCUSTMR)
027200*----------------------------------------------------------------
027300 COPY GMCUSTMR.
027400*
027500*----------------------------------------------------------------
027600*   FREELANCER MASTER TABLE (GMFRELNR)
027700*----------------------------------------------------------------
027800 COPY GMFRELNR.
027900*
028000*----------------------------------------------------------------
028100*   SERVICE-TYPE SKILL PROFILE TABLE (GMSVCTYP)
028200*----------------------------------------------------------------
028300 COPY GMSVCTYP.
028400*
028500*----------------------------------------------------------------
028600*   PER-SERVICE RANKING TABLES (GMRANKTB)
028700*----------------------------------------------------------------
028800 COPY GMRANKTB.
028900*
029000*----------------------------------------------------------------
029100*   LINKAGE-SHAPED WORK AREAS FOR THE CALLS TO GMPSCORE/GMPPAYC
029200*----------------------------------------------------------------
029300 01  WS-SCORE-INPUT-AREA.
029400     05  WS-SI-SKILLS             PIC S9(3)  COMP-3
029500                                  OCCURS 5 TIMES.
029600     05  WS-SI-AVG-RATING         PIC S9(3)V9(4) COMP-3.
029700     05  WS-SI-RATING-COUNT       PIC S9(7)  COMP-3.
029800     05  WS-SI-COMPLETED-JOBS     PIC S9(7)  COMP-3.
029900     05  WS-SI-CANCELLED-JOBS     PIC S9(7)  COMP-3.
030000     05  WS-SI-BURNOUT-SW         PIC X(1).
030100     05  FILLER                   PIC X(05)  VALUE SPACES.
030200 01  WS-SKILL-PROFILE-AREA.
030300     05  WS-SP-PROFILE            PIC S9(3)  COMP-3
030400                                  OCCURS 5 TIMES.
030500     05  FILLER                   PIC X(05)  VALUE SPACES.
030600 01  WS-PAYMENT-INPUT-AREA.
030700     05  WS-PI-LOYALTY-TIER       PIC S9(1)  COMP-3.
030800     05  WS-PI-PRICE              PIC S9(7)  COMP-3.
030900*
031000*        REDEFINES TO WIDEN THE COMMAND-LINE AREA FOR A TRAILING
031100*        LENGTH SCAN AND TO GIVE A SINGLE-CHARACTER TABLE VIEW OF
031200*        THE RAW LINE FOR THE BLANK-RUN TOKENIZER IN 710.
031300     05  FILLER REDEFINES WS-PI-PRICE PIC S9(7).
031400****************************************************************
031500 PROCEDURE DIVISION.
031600****************************************************************
031700*
031800 000-MAIN.
031900*    TOP-LEVEL DRIVER FOR THE WHOLE SIMULATION RUN.  THE SERVICE
032000*    TABLE IS LOADED ONCE, BEFORE THE FIRST COMMAND IS READ,
032100*    BECAUSE EVERY COMMAND HANDLER BELOW NEEDS A STABLE SKILL
032200*    PROFILE TO SCORE AGAINST - LOADING IT LATE WOULD RISK A
032300*    PARTIALLY-POPULATED TABLE IF A COMMAND CAME IN FIRST.
032400     PERFORM 900-OPEN-GIGMATCH-FILES.
032500     PERFORM 110-LOAD-SERVICE-TABLE.
032600     PERFORM 100-PROCESS-COMMAND
032700         UNTIL CMD-FILE-AT-EOF.
032800     PERFORM 905-CLOSE-GIGMATCH-FILES.
032900     GOBACK.
033000*
033100 100-PROCESS-COMMAND.
033200*    ONE PASS OF THIS PARAGRAPH READS, PARSES AND DISPATCHES ONE
033300*    COMMAND-FILE RECORD.  A BLANK LINE IS SKIPPED RATHER THAN
033400*    COUNTED AS A COMMAND OR AN ERROR - OPERATIONS HAS BEEN KNOWN
033500*    TO LEAVE A TRAILING BLANK LINE AT THE END OF A COMMAND DECK.
033600     PERFORM 700-READ-COMMAND-FILE.
033700     IF CMD-FILE-AT-EOF
033800         GO TO 100-EXIT
033900     END-IF.
034000     IF WS-CMD-LINE = SPACES
034100         GO TO 100-EXIT
034200     END-IF.
034300     ADD +1 TO WS-COMMANDS-PROCESSED.
034400     PERFORM 710-PARSE-COMMAND-LINE.
034500*    VERB DISPATCH - ONE WHEN PER SIMULATION COMMAND.  AN
034600*    UNRECOGNIZED VERB FALLS TO WHEN OTHER AND IS LOGGED, NOT
034700*    ABENDED - A BAD COMMAND LINE SHOULD NOT TAKE DOWN THE RUN.
034800     EVALUATE CMD-VERB
034900*        ONBOARDING VERBS - ADD A NEW CUSTOMER OR FREELANCER ROW
035000*        TO ITS MASTER TABLE.  NEITHER ONE TOUCHES A RANKING
035100*        TABLE - THAT ONLY HAPPENS WHEN A SERVICE IS ASSIGNED.
035200         WHEN 'register_customer'
035300             PERFORM 200-REGISTER-CUSTOMER
035400         WHEN 'register_freelancer'
035500             PERFORM 205-REGISTER-FREELANCER
035600*        MATCHING/EMPLOYMENT VERBS - REQUEST_JOB ONLY RANKS AND
035700*        REPORTS CANDIDATES; EMPLOY_FREELANCER IS THE ONE THAT
035800*        ACTUALLY OPENS AN EMPLOYMENT RELATIONSHIP ROW.
035900         WHEN 'request_job'
036000             PERFORM 210-REQUEST-JOB
036100         WHEN 'employ_freelancer'
036200             PERFORM 215-EMPLOY-FREELANCER
036300*        JOB-CLOSEOUT VERBS - COMPLETE_AND_RATE IS THE NORMAL
036400*        PATH; THE TWO CANCEL VERBS ARE ABNORMAL PATHS AND CARRY
036500*        DIFFERENT PENALTY RULES DEPENDING WHICH SIDE CANCELLED.
036600         WHEN 'complete_and_rate'
036700             PERFORM 220-COMPLETE-AND-RATE
036800         WHEN 'cancel_by_freelancer'
036900             PERFORM 225-CANCEL-BY-FREELANCER
037000         WHEN 'cancel_by_customer'
037100             PERFORM 230-CANCEL-BY-CUSTOMER
037200*        BLACKLIST VERBS - CUSTOMER-INITIATED, PERSONAL TO THAT
037300*        ONE CUSTOMER/FREELANCER PAIR, NOT A PLATFORM SUSPENSION.
037400         WHEN 'blacklist'
037500             PERFORM 235-BLACKLIST
037600         WHEN 'unblacklist'
037700             PERFORM 240-UNBLACKLIST
037800*        MAINTENANCE VERBS - CHANGE_SERVICE QUEUES A FUTURE MOVE;
037900*        SIMULATE_MONTH ADVANCES THE CLOCK, FIRING QUEUED MOVES.
038000         WHEN 'change_service'
038100             PERFORM 245-CHANGE-SERVICE
038200         WHEN 'simulate_month'
038300             PERFORM 250-SIMULATE-MONTH
038400*        READ-ONLY QUERY VERBS - NO MASTER OR RANKING TABLE IS
038500*        EVER UPDATED BY EITHER OF THESE TWO HANDLERS.
038600         WHEN 'query_freelancer'
038700             PERFORM 255-QUERY-FREELANCER
038800         WHEN 'query_customer'
038900             PERFORM 260-QUERY-CUSTOMER
039000         WHEN 'update_skill'
039100             PERFORM 265-UPDATE-SKILL
039200         WHEN OTHER
039300             PERFORM 615-WRITE-UNKNOWN-COMMAND
039400     END-EVALUATE.
039500 100-EXIT.
039600     EXIT.
039700*
039800 110-LOAD-SERVICE-TABLE.
039900*    TEN SERVICE TYPES AND THEIR FIVE-DIMENSION SKILL PROFILES,
040000*    [T,C,R,E,A] ORDER - LOADED ONCE AT PROGRAM START SINCE THE
040100*    TABLE CANNOT CARRY VALUE CLAUSES OVER A COMP-3 OCCURS.
040200*    THESE TEN PROFILES AND THEIR FIVE WEIGHTS APIECE ARE THE
040300*    BUSINESS-SIDE CALIBRATION OF THE SCORING ENGINE - CHANGING
040400*    ANY ONE OF THEM RESHUFFLES EVERY RANKED LIST IN THE SYSTEM,
040500*    SO A CHANGE HERE SHOULD COME WITH A SIGNED REQUEST FROM THE
040600*    PRODUCT SIDE, NOT BE MADE ON A PROGRAMMER'S OWN JUDGEMENT.
040700*    SERVICE 1 - PAINTING.  HEAVY ON ENDURANCE/AVAILABILITY, OF
040800*    ALL TEN PROFILES THE LEAST DEMANDING ON RELIABILITY.
040900     MOVE 'paint'            TO SVC-NAME(1).
041000     MOVE 70 TO SVC-SKILL-PROFILE(1,1).
041100     MOVE 60 TO SVC-SKILL-PROFILE(1,2).
041200     MOVE 50 TO SVC-SKILL-PROFILE(1,3).
041300     MOVE 85 TO SVC-SKILL-PROFILE(1,4).
041400     MOVE 90 TO SVC-SKILL-PROFILE(1,5).
041500*    SERVICE 2 - WEB DEVELOPMENT.  HIGHEST TECHNICAL-SKILL WEIGHT OF
041600     MOVE 'web_dev'          TO SVC-NAME(2).
041700     MOVE 95 TO SVC-SKILL-PROFILE(2,1).
041800     MOVE 75 TO SVC-SKILL-PROFILE(2,2).
041900     MOVE 85 TO SVC-SKILL-PROFILE(2,3).
042000     MOVE 80 TO SVC-SKILL-PROFILE(2,4).
042100     MOVE 90 TO SVC-SKILL-PROFILE(2,5).
042200*    SERVICE 3 - GRAPHIC DESIGN.  CREATIVITY-HEAVY PROFILE.
042300     MOVE 'graphic_design'   TO SVC-NAME(3).
042400     MOVE 75 TO SVC-SKILL-PROFILE(3,1).
042500     MOVE 85 TO SVC-SKILL-PROFILE(3,2).
042600     MOVE 95 TO SVC-SKILL-PROFILE(3,3).
042700     MOVE 70 TO SVC-SKILL-PROFILE(3,4).
042800     MOVE 85 TO SVC-SKILL-PROFILE(3,5).
042900*    SERVICE 4 - DATA ENTRY.  LOW SKILL BAR, HIGH RELIABILITY BAR -
043000     MOVE 'data_entry'       TO SVC-NAME(4).
043100     MOVE 50 TO SVC-SKILL-PROFILE(4,1).
043200     MOVE 50 TO SVC-SKILL-PROFILE(4,2).
043300     MOVE 30 TO SVC-SKILL-PROFILE(4,3).
043400     MOVE 95 TO SVC-SKILL-PROFILE(4,4).
043500     MOVE 95 TO SVC-SKILL-PROFILE(4,5).
043600*    SERVICE 5 - TUTORING.  COMMUNICATION-HEAVY PROFILE.
043700     MOVE 'tutoring'         TO SVC-NAME(5).
043800     MOVE 80 TO SVC-SKILL-PROFILE(5,1).
043900     MOVE 95 TO SVC-SKILL-PROFILE(5,2).
044000     MOVE 70 TO SVC-SKILL-PROFILE(5,3).
044100     MOVE 90 TO SVC-SKILL-PROFILE(5,4).
044200     MOVE 75 TO SVC-SKILL-PROFILE(5,5).
044300*    SERVICE 6 - CLEANING.  LOWEST TECHNICAL-SKILL WEIGHT OF ALL TEN.
044400     MOVE 'cleaning'         TO SVC-NAME(6).
044500     MOVE 40 TO SVC-SKILL-PROFILE(6,1).
044600     MOVE 60 TO SVC-SKILL-PROFILE(6,2).
044700     MOVE 40 TO SVC-SKILL-PROFILE(6,3).
044800     MOVE 90 TO SVC-SKILL-PROFILE(6,4).
044900     MOVE 85 TO SVC-SKILL-PROFILE(6,5).
045000*    SERVICE 7 - WRITING.  CREATIVITY AND AVAILABILITY BOTH WEIGHTED
045100     MOVE 'writing'          TO SVC-NAME(7).
045200     MOVE 70 TO SVC-SKILL-PROFILE(7,1).
045300     MOVE 85 TO SVC-SKILL-PROFILE(7,2).
045400     MOVE 90 TO SVC-SKILL-PROFILE(7,3).
045500     MOVE 80 TO SVC-SKILL-PROFILE(7,4).
045600     MOVE 95 TO SVC-SKILL-PROFILE(7,5).
045700*    SERVICE 8 - PHOTOGRAPHY.  BALANCED ACROSS ALL FIVE DIMENSIONS.
045800     MOVE 'photography'      TO SVC-NAME(8).
045900     MOVE 85 TO SVC-SKILL-PROFILE(8,1).
046000     MOVE 80 TO SVC-SKILL-PROFILE(8,2).
046100     MOVE 90 TO SVC-SKILL-PROFILE(8,3).
046200     MOVE 75 TO SVC-SKILL-PROFILE(8,4).
046300     MOVE 90 TO SVC-SKILL-PROFILE(8,5).
046400*    SERVICE 9 - PLUMBING.  TECHNICAL-SKILL-HEAVY, TRADE WORK.
046500     MOVE 'plumbing'         TO SVC-NAME(9).
046600     MOVE 85 TO SVC-SKILL-PROFILE(9,1).
046700     MOVE 65 TO SVC-SKILL-PROFILE(9,2).
046800     MOVE 60 TO SVC-SKILL-PROFILE(9,3).
046900     MOVE 90 TO SVC-SKILL-PROFILE(9,4).
047000     MOVE 85 TO SVC-SKILL-PROFILE(9,5).
047100*    SERVICE 10 - ELECTRICAL.  HIGHEST TECHNICAL-SKILL WEIGHT OF ALL
047200     MOVE 'electrical'       TO SVC-NAME(10).
047300     MOVE 90 TO SVC-SKILL-PROFILE(10,1).
047400     MOVE 65 TO SVC-SKILL-PROFILE(10,2).
047500     MOVE 70 TO SVC-SKILL-PROFILE(10,3).
047600     MOVE 95 TO SVC-SKILL-PROFILE(10,4).
047700     MOVE 95 TO SVC-SKILL-PROFILE(10,5).
047800*
047900****************************************************************
048000*    2XX - COMMAND HANDLERS
048100****************************************************************
048200 200-REGISTER-CUSTOMER.
048300*    ID SPACE IS SHARED BETWEEN CUSTOMERS AND FREELANCERS - A NEW
048400*    CUSTOMER ID MUST BE CHECKED AGAINST BOTH TABLES, NOT JUST
048500*    THE CUSTOMER TABLE, OR A CUSTOMER COULD COLLIDE WITH AN
048600*    EXISTING FREELANCER ID AND CONFUSE EVERY LOOKUP THAT FOLLOWS.
048700     MOVE 'register_customer' TO WS-ERROR-COMMAND-NAME.
048800     IF WS-ARG-COUNT NOT = 1
048900         PERFORM 610-WRITE-ERROR-LINE
049000         GO TO 200-EXIT
049100     END-IF.
049200*    LINEAR SCAN, TOP TO BOTTOM OF THE TABLE - THE CUSTOMER AND
049300*    FREELANCER TABLES ARE NOT KEPT IN ANY PARTICULAR ORDER SINCE
049400*    ROWS ARE ONLY EVER APPENDED AT REGISTRATION TIME, NEVER
049500*    DELETED OR RESEQUENCED.
049600     PERFORM 300-LOOKUP-CUSTOMER.
049700     PERFORM 305-LOOKUP-FREELANCER.
049800     IF CUST-WAS-FOUND OR FREE-WAS-FOUND
049900         PERFORM 610-WRITE-ERROR-LINE
050000         GO TO 200-EXIT
050100     END-IF.
050200*    NEW CUSTOMER STARTS AT LOYALTY TIER 0 (NO SUBSIDY) WITH A
050300*    CLEAN SLATE ON SPENDING, CANCELLATIONS AND BLACKLIST - 525-
050400*    UPDATE-LOYALTY-TIER IS WHAT PROMOTES THE CUSTOMER LATER.
050500     ADD +1 TO CUST-TABLE-COUNT.
050600     SET CUST-IDX TO CUST-TABLE-COUNT.
050700     MOVE CMD-ARG(1)          TO CUST-ID(CUST-IDX).
050800     MOVE +0                  TO CUST-TOTAL-SPENT(CUST-IDX).
050900     MOVE +0                  TO CUST-CANCELLED-JOBS-TOTAL(CUST-IDX).
051000     MOVE +0                  TO CUST-DISCOUNTED-SPENT(CUST-IDX).
051100     MOVE +0                  TO CUST-TOTAL-EMPLOYMENTS(CUST-IDX).
051200     MOVE +0                  TO CUST-LOYALTY-TIER(CUST-IDX).
051300     MOVE +0                  TO CUST-BLACKLIST-COUNT(CUST-IDX).
051400     MOVE +0                  TO CUST-EMPLOYMENT-COUNT(CUST-IDX).
051500     MOVE 'registered customer ' TO REPORT-RECORD.
051600     MOVE CMD-ARG(1) TO REPORT-RECORD(25:20).
051700     PERFORM 600-WRITE-REPORT-LINE.
051800 200-EXIT.
051900     EXIT.
052000*
052100 205-REGISTER-FREELANCER.
052200*    VALIDATION RUNS CHEAPEST-CHECK-FIRST: ARG COUNT, THEN ID
052300*    COLLISION, THEN THE SERVICE-TYPE NAME LOOKUP (310 IS A
052400*    TABLE SEARCH HELD OVER FROM AN EARLIER VERSION AND NO LONGER
052500*    ACTUALLY DRIVES ANYTHING BELOW - 320 DOES THE REAL LOOKUP -
052600*    BUT IT IS LEFT IN PLACE AS A BELT-AND-SUSPENDERS PRE-CHECK),
052700*    THEN PRICE, THEN THE FIVE SKILL ARGUMENTS LAST SINCE THEY
052800*    ARE THE MOST EXPENSIVE TO WALK ONE AT A TIME.
052900     MOVE 'register_freelancer' TO WS-ERROR-COMMAND-NAME.
053000     IF WS-ARG-COUNT NOT = 8
053100         PERFORM 610-WRITE-ERROR-LINE
053200         GO TO 205-EXIT
053300     END-IF.
053400     PERFORM 300-LOOKUP-CUSTOMER.
053500     PERFORM 305-LOOKUP-FREELANCER.
053600     IF CUST-WAS-FOUND OR FREE-WAS-FOUND
053700         PERFORM 610-WRITE-ERROR-LINE
053800         GO TO 205-EXIT
053900     END-IF.
054000     PERFORM 310-LOOKUP-SERVICE-TYPE
054100         WITH TEST AFTER.
054200     MOVE CMD-ARG(2) TO WS-OLD-SVC-NAME.
054300     PERFORM 320-FIND-SERVICE-BY-NAME.
054400     IF NOT SVC-WAS-FOUND
054500         PERFORM 610-WRITE-ERROR-LINE
054600         GO TO 205-EXIT
054700     END-IF.
054800     MOVE CMD-ARG(3) TO WS-NUMERIC-TEST-X.
054900     IF CMD-ARG(3) IS NOT NUMERIC
055000         PERFORM 610-WRITE-ERROR-LINE
055100         GO TO 205-EXIT
055200     END-IF.
055300     MOVE CMD-ARG(3) TO WS-PRICE-WORK.
055400     IF WS-PRICE-WORK NOT > 0
055500         PERFORM 610-WRITE-ERROR-LINE
055600         GO TO 205-EXIT
055700     END-IF.
055800*    ARG(4) THRU ARG(8) ARE THE FIVE SKILL SCORES, IN THE SAME
055900*    [T,C,R,E,A] ORDER AS THE SERVICE SKILL PROFILE ABOVE.
056000     PERFORM 330-VALIDATE-FIVE-SKILLS.
056100     IF WS-FREE-FOUND-SW = 'E'
056200         PERFORM 610-WRITE-ERROR-LINE
056300         GO TO 205-EXIT
056400     END-IF.
056500*    A NEW FREELANCER ALWAYS STARTS WITH A CLEAN RATING (5.0 ON
056600*    ONE RATING) AND AVAILABLE/NOT-BURNED-OUT/NOT-BLACKLISTED -
056700*    THE COMPOSITE SCORE AND RANKED-LIST INSERT HAPPEN FURTHER
056800*    DOWN, AFTER THE REST OF THE MASTER ROW IS IN PLACE.
056900     ADD +1 TO FREE-TABLE-COUNT.
057000     SET FREE-IDX TO FREE-TABLE-COUNT.
057100     MOVE CMD-ARG(1)     TO FREE-ID(FREE-IDX).
057200     MOVE CMD-ARG(2)     TO FREE-SERVICE-TYPE(FREE-IDX).
057300     MOVE WS-PRICE-WORK  TO FREE-PRICE(FREE-IDX).
057400     PERFORM 206-STORE-ONE-SKILL THRU 206-EXIT
057500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
057600*    RATING STARTS AT A FULL 5.0 ON A SINGLE ASSUMED RATING SO A
057700*    BRAND-NEW FREELANCER IS NOT PENALIZED IN THE COMPOSITE SCORE
057800*    FOR HAVING NO HISTORY YET.
057900     MOVE 5.0            TO FREE-AVG-RATING(FREE-IDX).
058000     MOVE +1             TO FREE-RATING-COUNT(FREE-IDX).
058100     MOVE +0             TO FREE-COMPLETED-JOBS(FREE-IDX).
058200     MOVE +0             TO FREE-CANCELLED-JOBS(FREE-IDX).
058300     MOVE 'Y'            TO FREE-AVAILABLE(FREE-IDX).
058400     MOVE 'N'            TO FREE-BURNOUT(FREE-IDX).
058500     MOVE 'N'            TO FREE-PLATFORM-BLACKLISTED(FREE-IDX).
058600     MOVE SPACES         TO FREE-CURRENT-CUST-ID(FREE-IDX).
058700     MOVE +0             TO FREE-JOBS-THIS-MONTH(FREE-IDX).
058800     MOVE +0             TO FREE-CANCELS-THIS-MONTH(FREE-IDX).
058900     MOVE SPACES         TO FREE-QUEUED-SERVICE-TYPE(FREE-IDX).
059000     MOVE -1             TO FREE-QUEUED-PRICE(FREE-IDX).
059100     MOVE FREE-TABLE-COUNT TO FREE-REGISTRY-INDEX(FREE-IDX).
059200     PERFORM 500-CALC-COMPOSITE-SCORE.
059300     MOVE WS-SCORE-RESULT TO FREE-COMPOSITE-SCORE(FREE-IDX).
059400     PERFORM 400-INSERT-RANKING-ENTRY.
059500     MOVE 'registered freelancer ' TO REPORT-RECORD.
059600     MOVE CMD-ARG(1) TO REPORT-RECORD(25:20).
059700     PERFORM 600-WRITE-REPORT-LINE.
059800 205-EXIT.
059900     EXIT.
060000*
060100 206-STORE-ONE-SKILL.
060200     MOVE WS-SKILL-WORK(WS-SUB) TO FREE-SKILLS(FREE-IDX, WS-SUB).
060300 206-EXIT.
060400     EXIT.
060500*
060600 210-REQUEST-JOB.
060700*    THE ONE COMMAND THAT BOTH READS AND WRITES THE MASTER
060800*    TABLES IN THE SAME PASS - IT LISTS THE TOP-K RANKED
060900*    CANDIDATES, THEN IMMEDIATELY EMPLOYS THE BEST OF THEM AS IF
061000*    A SEPARATE EMPLOY-FREELANCER COMMAND HAD BEEN ISSUED.  A
061100*    REQUEST FOR ZERO ELIGIBLE CANDIDATES IS NOT AN ERROR - IT IS
061200*    A NORMAL "NOBODY AVAILABLE" OUTCOME AND GETS ITS OWN MESSAGE
061300*    RATHER THAN 610-WRITE-ERROR-LINE.
061400     MOVE 'request_job' TO WS-ERROR-COMMAND-NAME.
061500     IF WS-ARG-COUNT NOT = 3
061600         PERFORM 610-WRITE-ERROR-LINE
061700         GO TO 210-EXIT
061800     END-IF.
061900     MOVE CMD-ARG(3) TO WS-NUMERIC-TEST-X.
062000     IF CMD-ARG(3) IS NOT NUMERIC
062100         PERFORM 610-WRITE-ERROR-LINE
062200         GO TO 210-EXIT
062300     END-IF.
062400     MOVE CMD-ARG(3) TO WS-TOPK-WORK.
062500     IF WS-TOPK-WORK NOT > 0
062600         PERFORM 610-WRITE-ERROR-LINE
062700         GO TO 210-EXIT
062800     END-IF.
062900     MOVE CMD-ARG(1) TO WS-OLD-SVC-NAME.
063000     PERFORM 300-LOOKUP-CUSTOMER.
063100     IF NOT CUST-WAS-FOUND
063200         PERFORM 610-WRITE-ERROR-LINE
063300         GO TO 210-EXIT
063400     END-IF.
063500     MOVE CMD-ARG(2) TO WS-OLD-SVC-NAME.
063600     PERFORM 320-FIND-SERVICE-BY-NAME.
063700     IF NOT SVC-WAS-FOUND
063800         PERFORM 610-WRITE-ERROR-LINE
063900         GO TO 210-EXIT
064000     END-IF.
064100     PERFORM 340-SCAN-RANKED-CANDIDATES.
064200*    RESULT COUNT OF ZERO IS A NORMAL, NON-ERROR OUTCOME - SEE THE
064300*    PARAGRAPH BANNER ABOVE.
064400     IF WS-RJ-RESULT-COUNT = 0
064500         MOVE 'no freelancers available' TO REPORT-RECORD
064600         PERFORM 600-WRITE-REPORT-LINE
064700         GO TO 210-EXIT
064800     END-IF.
064900     MOVE WS-RJ-RESULT-COUNT TO WS-RJ-RESULT-COUNT-ED.
065000     MOVE SPACES TO REPORT-RECORD.
065100     STRING 'available freelancers for ' DELIMITED BY SIZE
065200            CMD-ARG(2)   DELIMITED BY SPACE
065300            ' (top '     DELIMITED BY SIZE
065400            WS-RJ-RESULT-COUNT-ED DELIMITED BY SIZE
065500            '):'         DELIMITED BY SIZE
065600       INTO REPORT-RECORD.
065700     PERFORM 600-WRITE-REPORT-LINE.
065800     PERFORM 350-WRITE-CANDIDATE-LINE
065900         VARYING WS-SUB FROM 1 BY 1
066000             UNTIL WS-SUB > WS-RJ-RESULT-COUNT.
066100*    CANDIDATE SLOT 1 IS ALWAYS THE TOP-SCORING MATCH BECAUSE
066200*    340-SCAN-RANKED-CANDIDATES FILLS THE RESULT TABLE FROM THE
066300*    RANKING TABLE'S DESCENDING-SCORE ORDER - NO SEPARATE BEST-OF
066400*    SEARCH IS NEEDED HERE.
066500     SET FREE-IDX TO WS-RJ-RESULT-FREE-IDX(1).
066600     SET CUST-IDX TO WS-FOUND-CUST-IDX.
066700     PERFORM 360-AUTO-EMPLOY-BEST.
066800     MOVE SPACES TO REPORT-RECORD.
066900     STRING 'auto-employed best freelancer: ' DELIMITED BY SIZE
067000            FREE-ID(FREE-IDX) DELIMITED BY SPACE
067100            ' for customer '  DELIMITED BY SIZE
067200            CMD-ARG(1)        DELIMITED BY SPACE
067300       INTO REPORT-RECORD.
067400     PERFORM 600-WRITE-REPORT-LINE.
067500 210-EXIT.
067600     EXIT.
067700*
067800 215-EMPLOY-FREELANCER.
067900*    THREE GATES A FREELANCER MUST CLEAR BEFORE AN EMPLOYMENT IS
068000*    CREATED - AVAILABLE AND NOT PLATFORM-BANNED, THEN NOT ON
068100*    THIS SPECIFIC CUSTOMER'S PERSONAL BLACKLIST.  THE ORDER
068200*    MATTERS ONLY FOR WHICH ERROR LINE COMES OUT - BOTH FAILURES
068300*    ARE REPORTED THE SAME WAY, SO NO CALLER CAN TELL THEM APART
068400*    FROM THE REPORT ALONE.
068500     MOVE 'employ_freelancer' TO WS-ERROR-COMMAND-NAME.
068600     IF WS-ARG-COUNT NOT = 2
068700         PERFORM 610-WRITE-ERROR-LINE
068800         GO TO 215-EXIT
068900     END-IF.
069000     PERFORM 300-LOOKUP-CUSTOMER.
069100     PERFORM 305-LOOKUP-FREELANCER.
069200     IF (NOT CUST-WAS-FOUND) OR (NOT FREE-WAS-FOUND)
069300         PERFORM 610-WRITE-ERROR-LINE
069400         GO TO 215-EXIT
069500     END-IF.
069600     SET FREE-IDX TO WS-FOUND-FREE-IDX.
069700     SET CUST-IDX TO WS-FOUND-CUST-IDX.
069800     IF (NOT FREE-IS-AVAILABLE(FREE-IDX))
069900        OR FREE-IS-PLATFORM-BANNED(FREE-IDX)
070000         PERFORM 610-WRITE-ERROR-LINE
070100         GO TO 215-EXIT
070200     END-IF.
070300*    CUST-BL-IDX IS A SEPARATE SUBSCRIPT FROM CUST-IDX SO THIS
070400*    HELPER CAN RUN WITH CUST-IDX ALREADY POINTING AT THE CUSTOMER
070500*    ROW SET BY THE CALLER, WITHOUT DISTURBING IT.
070600     PERFORM 315-CHECK-PERSONAL-BLACKLIST.
070700     IF BL-WAS-FOUND
070800         PERFORM 610-WRITE-ERROR-LINE
070900         GO TO 215-EXIT
071000     END-IF.
071100     PERFORM 370-CREATE-EMPLOYMENT.
071200     MOVE SPACES TO REPORT-RECORD.
071300     STRING CMD-ARG(1)    DELIMITED BY SPACE
071400            ' employed '  DELIMITED BY SIZE
071500            CMD-ARG(2)    DELIMITED BY SPACE
071600            ' for '       DELIMITED BY SIZE
071700            FREE-SERVICE-TYPE(FREE-IDX) DELIMITED BY SPACE
071800       INTO REPORT-RECORD.
071900     PERFORM 600-WRITE-REPORT-LINE.
072000 215-EXIT.
072100     EXIT.
072200*
072300 220-COMPLETE-AND-RATE.
072400*    CLOSES OUT ONE OPEN EMPLOYMENT.  PAYMENT IS COMPUTED AGAINST
072500*    THE CUSTOMER'S LOYALTY TIER AS OF *NOW*, NOT AS OF WHEN THE
072600*    JOB WAS ORIGINALLY REQUESTED, SINCE THE TIER IS ONLY EVER
072700*    RECOMPUTED ONCE A MONTH BY 525-UPDATE-LOYALTY-TIER.  A
072800*    RATING OF 4 OR 5 EARNS THE SKILL-BONUS/RE-RANK TREATMENT
072900*    BELOW; A RATING OF 0-3 CLOSES THE JOB WITH NO SKILL CHANGE.
073000     MOVE 'complete_and_rate' TO WS-ERROR-COMMAND-NAME.
073100     IF WS-ARG-COUNT NOT = 2
073200         PERFORM 610-WRITE-ERROR-LINE
073300         GO TO 220-EXIT
073400     END-IF.
073500     PERFORM 305-LOOKUP-FREELANCER.
073600     IF NOT FREE-WAS-FOUND
073700         PERFORM 610-WRITE-ERROR-LINE
073800         GO TO 220-EXIT
073900     END-IF.
074000     SET FREE-IDX TO WS-FOUND-FREE-IDX.
074100     IF FREE-CURRENT-CUST-ID(FREE-IDX) = SPACES
074200         PERFORM 610-WRITE-ERROR-LINE
074300         GO TO 220-EXIT
074400     END-IF.
074500     MOVE CMD-ARG(2) TO WS-NUMERIC-TEST-X.
074600     IF CMD-ARG(2) IS NOT NUMERIC
074700         PERFORM 610-WRITE-ERROR-LINE
074800         GO TO 220-EXIT
074900     END-IF.
075000     MOVE CMD-ARG(2) TO WS-RATING-INT.
075100     IF WS-RATING-INT < 0 OR WS-RATING-INT > 5
075200         PERFORM 610-WRITE-ERROR-LINE
075300         GO TO 220-EXIT
075400     END-IF.
075500*    THE EMPLOYING CUSTOMER'S ID WAS STASHED ON THE FREELANCER ROW
075600*    AT EMPLOY TIME (215) SINCE THIS PROGRAM CARRIES NO SEPARATE
075700*    EMPLOYMENT FILE - WS-OLD-SVC-NAME IS BORROWED HERE PURELY AS
075800*    A SCRATCH FIELD, NOT FOR ITS NAMESAKE PURPOSE.
075900     MOVE FREE-CURRENT-CUST-ID(FREE-IDX) TO WS-OLD-SVC-NAME.
076000     PERFORM 300-LOOKUP-CUSTOMER-BY-SAVED-ID.
076100     SET CUST-IDX TO WS-FOUND-CUST-IDX.
076200     MOVE CUST-LOYALTY-TIER(CUST-IDX) TO WS-PI-LOYALTY-TIER.
076300     MOVE FREE-PRICE(FREE-IDX)        TO WS-PI-PRICE.
076400*    PAYMENT IS PRICED OFF THE FREELANCER'S CURRENT POSTED PRICE
076500*    AND THE CUSTOMER'S LOYALTY TIER AS OF TODAY - NOT AS OF THE
076600     PERFORM 505-CALC-PAYMENT.
076700     ADD WS-PAYMENT-RESULT TO CUST-TOTAL-SPENT(CUST-IDX).
076800     MOVE WS-RATING-INT TO WS-RATING-WORK.
076900*    THE RUNNING AVERAGE IS RECOMPUTED IN PLACE - NO HISTORY OF
077000*    INDIVIDUAL RATINGS IS KEPT, ONLY THE COUNT AND THE AVERAGE.
077100     PERFORM 520-UPDATE-RUNNING-RATING.
077200     ADD +1 TO FREE-COMPLETED-JOBS(FREE-IDX).
077300     ADD +1 TO FREE-JOBS-THIS-MONTH(FREE-IDX).
077400     MOVE 'Y' TO FREE-AVAILABLE(FREE-IDX).
077500*    CLOSES OUT THE EMPLOYMENT RELATIONSHIP ON THE CUSTOMER SIDE -
077600*    THE FREELANCER SIDE IS CLEARED BY THE MOVE OF SPACES BELOW.
077700     PERFORM 380-REMOVE-OPEN-EMPLOYMENT.
077800     MOVE SPACES TO FREE-CURRENT-CUST-ID(FREE-IDX).
077900     MOVE SPACES TO REPORT-RECORD.
078000     STRING FREE-ID(FREE-IDX)  DELIMITED BY SPACE
078100            ' completed job for ' DELIMITED BY SIZE
078200            CMD-ARG(1)        DELIMITED BY SPACE
078300            ' with rating '   DELIMITED BY SIZE
078400            CMD-ARG(2)        DELIMITED BY SPACE
078500       INTO REPORT-RECORD.
078600     PERFORM 600-WRITE-REPORT-LINE.
078700*    A TOP RATING OF 4 OR 5 IS TREATED AS EVIDENCE THE FREELANCER
078800*    IS WELL-MATCHED TO THIS SERVICE - THE SKILL BONUS AND RE-RANK
078900*    REWARD THAT MATCH FOR FUTURE REQUEST_JOB SEARCHES.
079000     IF WS-RATING-INT >= 4
079100         PERFORM 510-APPLY-SKILL-BONUS
079200         PERFORM 410-RERANK-FREELANCER
079300     END-IF.
079400 220-EXIT.
079500     EXIT.
079600*
079700 225-CANCEL-BY-FREELANCER.
079800*    A FREELANCER-SIDE CANCELLATION COSTS THE FREELANCER A ZERO
079900*    RATING AND A FIVE-POINT ACROSS-THE-BOARD SKILL PENALTY - SEE
080000*    515-APPLY-SKILL-PENALTY - THEN RE-RANKS.  FIVE CANCELS IN
080100*    ONE CALENDAR MONTH (CANCELS-THIS-MONTH, RESET BY 250-
080200*    SIMULATE-MONTH) EARNS A PERMANENT PLATFORM BAN - PULLED OUT
080300*    OF THE RANKED LIST ENTIRELY SO NO FUTURE REQUEST-JOB CAN
080400*    EVER SURFACE THIS FREELANCER AGAIN.
080500     MOVE 'cancel_by_freelancer' TO WS-ERROR-COMMAND-NAME.
080600     IF WS-ARG-COUNT NOT = 1
080700         PERFORM 610-WRITE-ERROR-LINE
080800         GO TO 225-EXIT
080900     END-IF.
081000     PERFORM 305-LOOKUP-FREELANCER.
081100     IF NOT FREE-WAS-FOUND
081200         PERFORM 610-WRITE-ERROR-LINE
081300         GO TO 225-EXIT
081400     END-IF.
081500     SET FREE-IDX TO WS-FOUND-FREE-IDX.
081600     IF FREE-CURRENT-CUST-ID(FREE-IDX) = SPACES
081700         PERFORM 610-WRITE-ERROR-LINE
081800         GO TO 225-EXIT
081900     END-IF.
082000*    CANCELLED-JOBS FEEDS THE RELIABILITY LEG OF GMPSCORE'S
082100*    COMPOSITE CALCULATION; CANCELS-THIS-MONTH FEEDS ONLY THE
082200*    FIVE-PER-MONTH BAN CHECK BELOW AND IS RESET EVERY SIMULATE-
082300*    MONTH, SO THE TWO COUNTERS NEVER MOVE TOGETHER.
082400     ADD +1 TO FREE-CANCELLED-JOBS(FREE-IDX).
082500     ADD +1 TO FREE-CANCELS-THIS-MONTH(FREE-IDX).
082600     MOVE 'Y' TO FREE-AVAILABLE(FREE-IDX).
082700     MOVE FREE-CURRENT-CUST-ID(FREE-IDX) TO WS-OLD-SVC-NAME.
082800     PERFORM 300-LOOKUP-CUSTOMER-BY-SAVED-ID.
082900     SET CUST-IDX TO WS-FOUND-CUST-IDX.
083000     PERFORM 380-REMOVE-OPEN-EMPLOYMENT.
083100     MOVE +0 TO WS-RATING-WORK.
083200     PERFORM 520-UPDATE-RUNNING-RATING.
083300*----------------------------------------------------------------
083400*   5XX-SERIES CONTINUED - SKILL PENALTY (CANCEL-BY-FREELANCER)
083500*----------------------------------------------------------------
083600     PERFORM 515-APPLY-SKILL-PENALTY.
083700     PERFORM 410-RERANK-FREELANCER.
083800     MOVE SPACES TO FREE-CURRENT-CUST-ID(FREE-IDX).
083900     MOVE SPACES TO REPORT-RECORD.
084000     STRING 'cancelled by freelancer: ' DELIMITED BY SIZE
084100            FREE-ID(FREE-IDX)  DELIMITED BY SPACE
084200            ' cancelled '      DELIMITED BY SIZE
084300            CUST-ID(CUST-IDX)  DELIMITED BY SPACE
084400       INTO REPORT-RECORD.
084500     PERFORM 600-WRITE-REPORT-LINE.
084600*    THE PLATFORM-BAN REMOVAL BELOW PULLS THE ENTRY FROM THE
084700*    RANKING TABLE ONLY - THE MASTER ROW STAYS ON FILE SO QUERY-
084800*    FREELANCER STILL WORKS AGAINST A BANNED FREELANCER, IT JUST
084900*    NEVER APPEARS IN A REQUEST-JOB RESULT AGAIN.
085000     IF FREE-CANCELS-THIS-MONTH(FREE-IDX) >= 5
085100        AND (NOT FREE-IS-PLATFORM-BANNED(FREE-IDX))
085200         PERFORM 405-REMOVE-RANKING-ENTRY
085300         MOVE 'Y' TO FREE-PLATFORM-BLACKLISTED(FREE-IDX)
085400         MOVE SPACES TO REPORT-RECORD
085500         STRING 'platform banned freelancer: ' DELIMITED BY SIZE
085600                FREE-ID(FREE-IDX) DELIMITED BY SPACE
085700           INTO REPORT-RECORD
085800         PERFORM 600-WRITE-REPORT-LINE
085900     END-IF.
086000 225-EXIT.
086100     EXIT.
086200*
086300 230-CANCEL-BY-CUSTOMER.
086400*    CUSTOMER-SIDE CANCELLATION CARRIES NO SKILL PENALTY TO THE
086500*    FREELANCER AND NO RE-RANK - IT IS THE CUSTOMER CHANGING
086600*    THEIR MIND, NOT A FREELANCER PERFORMANCE ISSUE.  THE TWO
086700*    ARGUMENTS MUST NAME THE SAME EMPLOYMENT RELATIONSHIP ALREADY
086800*    ON FILE OR THE COMMAND IS REJECTED - A CUSTOMER CANNOT
086900*    CANCEL A JOB THEY NEVER ACTUALLY HAVE OPEN.
087000     MOVE 'cancel_by_customer' TO WS-ERROR-COMMAND-NAME.
087100     IF WS-ARG-COUNT NOT = 2
087200         PERFORM 610-WRITE-ERROR-LINE
087300         GO TO 230-EXIT
087400     END-IF.
087500     PERFORM 300-LOOKUP-CUSTOMER.
087600     PERFORM 305-LOOKUP-FREELANCER.
087700     IF (NOT CUST-WAS-FOUND) OR (NOT FREE-WAS-FOUND)
087800         PERFORM 610-WRITE-ERROR-LINE
087900         GO TO 230-EXIT
088000     END-IF.
088100     SET FREE-IDX TO WS-FOUND-FREE-IDX.
088200     SET CUST-IDX TO WS-FOUND-CUST-IDX.
088300     IF FREE-CURRENT-CUST-ID(FREE-IDX) = SPACES
088400         PERFORM 610-WRITE-ERROR-LINE
088500         GO TO 230-EXIT
088600     END-IF.
088700     IF FREE-CURRENT-CUST-ID(FREE-IDX) NOT = CUST-ID(CUST-IDX)
088800         PERFORM 610-WRITE-ERROR-LINE
088900         GO TO 230-EXIT
089000     END-IF.
089100     PERFORM 380-REMOVE-OPEN-EMPLOYMENT.
089200     MOVE 'Y' TO FREE-AVAILABLE(FREE-IDX).
089300     MOVE SPACES TO FREE-CURRENT-CUST-ID(FREE-IDX).
089400     ADD +1 TO CUST-CANCELLED-JOBS-TOTAL(CUST-IDX).
089500     MOVE SPACES TO REPORT-RECORD.
089600     STRING 'cancelled by customer: ' DELIMITED BY SIZE
089700            CUST-ID(CUST-IDX) DELIMITED BY SPACE
089800            ' cancelled '     DELIMITED BY SIZE
089900            FREE-ID(FREE-IDX) DELIMITED BY SPACE
090000       INTO REPORT-RECORD.
090100     PERFORM 600-WRITE-REPORT-LINE.
090200 230-EXIT.
090300     EXIT.
090400*
090500 235-BLACKLIST.
090600*    A PERSONAL BLACKLIST ENTRY IS ONE CUSTOMER'S OWN DO-NOT-
090700*    MATCH LIST, NOT A PLATFORM-WIDE BAN - IT ONLY PREVENTS THIS
090800*    ONE CUSTOMER'S FUTURE REQUEST-JOB CALLS FROM SURFACING THIS
090900*    FREELANCER, AND DOES NOT TOUCH THE FREELANCER'S RANKING
091000*    ENTRIES OR COMPOSITE SCORE AT ALL.
091100     MOVE 'blacklist' TO WS-ERROR-COMMAND-NAME.
091200     IF WS-ARG-COUNT NOT = 2
091300         PERFORM 610-WRITE-ERROR-LINE
091400         GO TO 235-EXIT
091500     END-IF.
091600     PERFORM 300-LOOKUP-CUSTOMER.
091700     PERFORM 305-LOOKUP-FREELANCER.
091800     IF (NOT CUST-WAS-FOUND) OR (NOT FREE-WAS-FOUND)
091900         PERFORM 610-WRITE-ERROR-LINE
092000         GO TO 235-EXIT
092100     END-IF.
092200     SET CUST-IDX TO WS-FOUND-CUST-IDX.
092300     SET FREE-IDX TO WS-FOUND-FREE-IDX.
092400     PERFORM 315-CHECK-PERSONAL-BLACKLIST.
092500     IF BL-WAS-FOUND
092600         PERFORM 610-WRITE-ERROR-LINE
092700         GO TO 235-EXIT
092800     END-IF.
092900*    CUST-BLACKLIST-TABLE STORES FREE-REGISTRY-INDEX VALUES, NOT
093000*    TABLE POSITIONS, SO A BLACKLIST ENTRY SURVIVES A FREELANCER
093100*    BEING RE-RANKED OR MOVED TO A NEW SERVICE TYPE.
093200     ADD +1 TO CUST-BLACKLIST-COUNT(CUST-IDX).
093300     SET CUST-BL-IDX TO CUST-BLACKLIST-COUNT(CUST-IDX).
093400     MOVE FREE-REGISTRY-INDEX(FREE-IDX)
093500                         TO CUST-BLACKLIST-TABLE(CUST-IDX, CUST-BL-IDX).
093600     MOVE SPACES TO REPORT-RECORD.
093700     STRING CUST-ID(CUST-IDX)  DELIMITED BY SPACE
093800            ' blacklisted '    DELIMITED BY SIZE
093900            FREE-ID(FREE-IDX)  DELIMITED BY SPACE
094000       INTO REPORT-RECORD.
094100     PERFORM 600-WRITE-REPORT-LINE.
094200 235-EXIT.
094300     EXIT.
094400*
094500 240-UNBLACKLIST.
094600*    MIRROR OF 235-BLACKLIST - REQUIRES AN EXISTING ENTRY SO A
094700*    CUSTOMER CANNOT UNBLACKLIST A FREELANCER THEY NEVER
094800*    BLACKLISTED IN THE FIRST PLACE.  390-REMOVE-BLACKLIST-ENTRY
094900*    DOES THE ACTUAL TABLE-SHIFT-DOWN.
095000     MOVE 'unblacklist' TO WS-ERROR-COMMAND-NAME.
095100     IF WS-ARG-COUNT NOT = 2
095200         PERFORM 610-WRITE-ERROR-LINE
095300         GO TO 240-EXIT
095400     END-IF.
095500     PERFORM 300-LOOKUP-CUSTOMER.
095600     PERFORM 305-LOOKUP-FREELANCER.
095700     IF (NOT CUST-WAS-FOUND) OR (NOT FREE-WAS-FOUND)
095800         PERFORM 610-WRITE-ERROR-LINE
095900         GO TO 240-EXIT
096000     END-IF.
096100     SET CUST-IDX TO WS-FOUND-CUST-IDX.
096200     SET FREE-IDX TO WS-FOUND-FREE-IDX.
096300     PERFORM 315-CHECK-PERSONAL-BLACKLIST.
096400     IF NOT BL-WAS-FOUND
096500         PERFORM 610-WRITE-ERROR-LINE
096600         GO TO 240-EXIT
096700     END-IF.
096800     PERFORM 390-REMOVE-BLACKLIST-ENTRY.
096900     MOVE SPACES TO REPORT-RECORD.
097000     STRING CUST-ID(CUST-IDX)  DELIMITED BY SPACE
097100            ' unblacklisted '  DELIMITED BY SIZE
097200            FREE-ID(FREE-IDX)  DELIMITED BY SPACE
097300       INTO REPORT-RECORD.
097400     PERFORM 600-WRITE-REPORT-LINE.
097500 240-EXIT.
097600     EXIT.
097700*
097800 245-CHANGE-SERVICE.
097900*    A SERVICE-TYPE OR PRICE CHANGE IS NEVER APPLIED IMMEDIATELY -
098000*    IT IS QUEUED INTO FREE-QUEUED-SERVICE-TYPE/FREE-QUEUED-PRICE
098100*    AND ONLY TAKES EFFECT AT THE NEXT SIMULATE-MONTH BOUNDARY,
098200*    VIA 255-PROCESS-ONE-MONTH-END-FREELANCER CALLING
098300*    415-MOVE-SERVICE-RANKING.  THIS KEEPS A FREELANCER'S RANKING
098400*    TABLE ENTRIES STABLE FOR ANY REQUEST-JOB ISSUED THE SAME
098500*    MONTH THE CHANGE WAS FILED.
098600     MOVE 'change_service' TO WS-ERROR-COMMAND-NAME.
098700     IF WS-ARG-COUNT NOT = 3
098800         PERFORM 610-WRITE-ERROR-LINE
098900         GO TO 245-EXIT
099000     END-IF.
099100     PERFORM 305-LOOKUP-FREELANCER.
099200     IF NOT FREE-WAS-FOUND
099300         PERFORM 610-WRITE-ERROR-LINE
099400         GO TO 245-EXIT
099500     END-IF.
099600     SET FREE-IDX TO WS-FOUND-FREE-IDX.
099700     MOVE CMD-ARG(2) TO WS-OLD-SVC-NAME.
099800     PERFORM 320-FIND-SERVICE-BY-NAME.
099900     IF NOT SVC-WAS-FOUND
100000         PERFORM 610-WRITE-ERROR-LINE
100100         GO TO 245-EXIT
100200     END-IF.
100300     MOVE CMD-ARG(3) TO WS-NUMERIC-TEST-X.
100400     IF CMD-ARG(3) IS NOT NUMERIC
100500         PERFORM 610-WRITE-ERROR-LINE
100600         GO TO 245-EXIT
100700     END-IF.
100800     MOVE CMD-ARG(3) TO WS-NEW-PRICE-WORK.
100900     IF WS-NEW-PRICE-WORK NOT > 0
101000         PERFORM 610-WRITE-ERROR-LINE
101100         GO TO 245-EXIT
101200     END-IF.
101300     MOVE FREE-SERVICE-TYPE(FREE-IDX) TO WS-OLD-SVC-NAME.
101400     MOVE CMD-ARG(2) TO FREE-QUEUED-SERVICE-TYPE(FREE-IDX).
101500     MOVE WS-NEW-PRICE-WORK TO FREE-QUEUED-PRICE(FREE-IDX).
101600     MOVE SPACES TO REPORT-RECORD.
101700     STRING 'service change for ' DELIMITED BY SIZE
101800            FREE-ID(FREE-IDX) DELIMITED BY SPACE
101900            ' queued from '   DELIMITED BY SIZE
102000            WS-OLD-SVC-NAME   DELIMITED BY SPACE
102100            ' to '            DELIMITED BY SIZE
102200            CMD-ARG(2)        DELIMITED BY SPACE
102300       INTO REPORT-RECORD.
102400     PERFORM 600-WRITE-REPORT-LINE.
102500 245-EXIT.
102600     EXIT.
102700*
102800 250-SIMULATE-MONTH.
102900*    THE ONLY COMMAND THAT ADVANCES THE SIMULATED CALENDAR.  RUNS
103000*    LOYALTY-TIER RECALCULATION FOR EVERY CUSTOMER FIRST SO A
103100*    FREELANCER'S MONTH-END BURNOUT CHECK AND COUNTER RESET SEE
103200*    CONSISTENT DATA, THEN WALKS THE FREELANCER TABLE ONCE FOR
103300*    QUEUED SERVICE CHANGES, BURNOUT, AND THE MONTHLY JOB/CANCEL
103400*    TALLY RESET THAT GIVES EVERY FREELANCER A CLEAN SLATE FOR
103500*    THE FIVE-CANCELS-PER-MONTH BAN RULE.
103600     MOVE 'simulate_month' TO WS-ERROR-COMMAND-NAME.
103700     IF WS-ARG-COUNT NOT = 0
103800         PERFORM 610-WRITE-ERROR-LINE
103900         GO TO 250-EXIT
104000     END-IF.
104100     PERFORM 525-UPDATE-LOYALTY-TIER
104200         VARYING CUST-IDX FROM 1 BY 1
104300             UNTIL CUST-IDX > CUST-TABLE-COUNT.
104400     PERFORM 255-PROCESS-ONE-MONTH-END-FREELANCER
104500         VARYING FREE-IDX FROM 1 BY 1
104600             UNTIL FREE-IDX > FREE-TABLE-COUNT.
104700     MOVE 'month complete' TO REPORT-RECORD.
104800     PERFORM 600-WRITE-REPORT-LINE.
104900 250-EXIT.
105000     EXIT.
105100*
105200 255-PROCESS-ONE-MONTH-END-FREELANCER.
105300*    A SINGLE FREELANCER'S SHARE OF SIMULATE-MONTH: RESOLVE ANY
105400*    QUEUED SERVICE CHANGE, THEN THE BURNOUT TRANSITION, THEN
105500*    RESET THE MONTHLY COUNTERS.
105600     IF FREE-QUEUED-SERVICE-TYPE(FREE-IDX) NOT = SPACES
105700         PERFORM 415-MOVE-SERVICE-RANKING
105800     END-IF.
105900     PERFORM 530-UPDATE-BURNOUT-STATUS.
106000     MOVE +0 TO FREE-JOBS-THIS-MONTH(FREE-IDX).
106100     MOVE +0 TO FREE-CANCELS-THIS-MONTH(FREE-IDX).
106200*
106300 255-QUERY-FREELANCER.
106400*    READ-ONLY LOOKUP COMMAND - REPORTS THE FREELANCER'S CURRENT
106500*    RATING (ROUNDED THE SAME WAY A COMPOSITE-SCORE CANDIDATE
106600*    LINE IS), POSTED PRICE, JOB HISTORY COUNTS, SKILL VECTOR,
106700*    AND THE AVAILABLE/BURNOUT INDICATOR BYTES.  DOES NOT TOUCH
106800*    THE RANKING TABLES, SO IT IS SAFE TO ISSUE BETWEEN ANY TWO
106900*    OTHER COMMANDS WITHOUT SIDE EFFECTS.  TKT-5588 - THE LINE
107000*    USED TO STOP AT RATING/PRICE; WIDENED TO CARRY EVERY FIELD
107100*    THE MASTER RECORD KEEPS FOR THIS FREELANCER.
107200     MOVE 'query_freelancer' TO WS-ERROR-COMMAND-NAME.
107300     IF WS-ARG-COUNT NOT = 1
107400         PERFORM 610-WRITE-ERROR-LINE
107500         GO TO 255Q-EXIT
107600     END-IF.
107700     PERFORM 305-LOOKUP-FREELANCER.
107800     IF NOT FREE-WAS-FOUND
107900         PERFORM 610-WRITE-ERROR-LINE
108000         GO TO 255Q-EXIT
108100     END-IF.
108200     SET FREE-IDX TO WS-FOUND-FREE-IDX.
108300     PERFORM 620-ROUND-RATING-ONE-DECIMAL.
108400     PERFORM 621-LOAD-ONE-SKILL-EDIT THRU 621-EXIT
108500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
108600     MOVE SPACES TO REPORT-RECORD.
108700     MOVE WS-RATING-DISPLAY TO WS-RATING-EDIT.
108800     MOVE FREE-PRICE(FREE-IDX) TO WS-NUM-EDIT.
108900     MOVE FREE-COMPLETED-JOBS(FREE-IDX) TO WS-COMPLETED-EDIT.
109000     MOVE FREE-CANCELLED-JOBS(FREE-IDX) TO WS-CANCELLED-EDIT.
109100     STRING FREE-ID(FREE-IDX)      DELIMITED BY SPACE
109200            ' rating '              DELIMITED BY SIZE
109300            WS-RATING-EDIT          DELIMITED BY SIZE
109400            ' price '               DELIMITED BY SIZE
109500            WS-NUM-EDIT             DELIMITED BY SIZE
109600            ' completed '           DELIMITED BY SIZE
109700            WS-COMPLETED-EDIT       DELIMITED BY SIZE
109800            ' cancelled '           DELIMITED BY SIZE
109900            WS-CANCELLED-EDIT       DELIMITED BY SIZE
110000            ' skills '              DELIMITED BY SIZE
110100            WS-SKILL-EDIT(1)        DELIMITED BY SIZE
110200            ' '                     DELIMITED BY SIZE
110300            WS-SKILL-EDIT(2)        DELIMITED BY SIZE
110400            ' '                     DELIMITED BY SIZE
110500            WS-SKILL-EDIT(3)        DELIMITED BY SIZE
110600            ' '                     DELIMITED BY SIZE
110700            WS-SKILL-EDIT(4)        DELIMITED BY SIZE
110800            ' '                     DELIMITED BY SIZE
110900            WS-SKILL-EDIT(5)        DELIMITED BY SIZE
111000            ' available '           DELIMITED BY SIZE
111100            FREE-AVAILABLE(FREE-IDX) DELIMITED BY SIZE
111200            ' burnout '             DELIMITED BY SIZE
111300            FREE-BURNOUT(FREE-IDX)  DELIMITED BY SIZE
111400       INTO REPORT-RECORD.
111500     PERFORM 600-WRITE-REPORT-LINE.
111600 255Q-EXIT.
111700     EXIT.
111800*
111900 260-QUERY-CUSTOMER.
112000*    THE EVALUATE BELOW READS THE 88-LEVELS AGAINST CUST-LOYALTY-
112100*    TIER IN DESCENDING ORDER OF RANK SO THE FIRST CONDITION THAT
112200*    FIRES WINS - PLATINUM BEFORE GOLD BEFORE SILVER, WITH BRONZE
112300*    AS THE WHEN OTHER FALL-THROUGH.  TOTAL-SPENT DRIVES
112400*    525-UPDATE-LOYALTY-TIER'S THRESHOLDS BUT IS NOT RECOMPUTED
112500*    HERE - THIS COMMAND ONLY REPORTS THE CURRENT STORED TIER.
112600*    TKT-5588 - ADDED THE BLACKLIST AND TOTAL-EMPLOYMENT COUNTS,
112700*    WHICH WERE SITTING IN THE MASTER RECORD BUT NEVER REACHED
112800*    THIS COMMAND'S OUTPUT LINE.
112900     MOVE 'query_customer' TO WS-ERROR-COMMAND-NAME.
113000     IF WS-ARG-COUNT NOT = 1
113100         PERFORM 610-WRITE-ERROR-LINE
113200         GO TO 260-EXIT
113300     END-IF.
113400     PERFORM 300-LOOKUP-CUSTOMER.
113500     IF NOT CUST-WAS-FOUND
113600         PERFORM 610-WRITE-ERROR-LINE
113700         GO TO 260-EXIT
113800     END-IF.
113900     SET CUST-IDX TO WS-FOUND-CUST-IDX.
114000     EVALUATE TRUE
114100         WHEN CUST-TIER-PLATINUM(CUST-IDX)
114200             MOVE 'PLATINUM' TO WS-TIER-NAME
114300         WHEN CUST-TIER-GOLD(CUST-IDX)
114400             MOVE 'GOLD'     TO WS-TIER-NAME
114500         WHEN CUST-TIER-SILVER(CUST-IDX)
114600             MOVE 'SILVER'   TO WS-TIER-NAME
114700         WHEN OTHER
114800             MOVE 'BRONZE'   TO WS-TIER-NAME
114900     END-EVALUATE.
115000     MOVE SPACES TO REPORT-RECORD.
115100     MOVE CUST-TOTAL-SPENT(CUST-IDX) TO WS-NUM-EDIT.
115200     MOVE CUST-BLACKLIST-COUNT(CUST-IDX) TO WS-BLACKLIST-EDIT.
115300     MOVE CUST-TOTAL-EMPLOYMENTS(CUST-IDX) TO WS-EMPLOY-EDIT.
115400     STRING CUST-ID(CUST-IDX)   DELIMITED BY SPACE
115500            ' spent '           DELIMITED BY SIZE
115600            WS-NUM-EDIT         DELIMITED BY SIZE
115700            ' tier '            DELIMITED BY SIZE
115800            WS-TIER-NAME        DELIMITED BY SPACE
115900            ' blacklisted '     DELIMITED BY SIZE
116000            WS-BLACKLIST-EDIT   DELIMITED BY SIZE
116100            ' employments '     DELIMITED BY SIZE
116200            WS-EMPLOY-EDIT      DELIMITED BY SIZE
116300       INTO REPORT-RECORD.
116400     PERFORM 600-WRITE-REPORT-LINE.
116500 260-EXIT.
116600     EXIT.
116700*
116800 265-UPDATE-SKILL.
116900*    REPLACES ALL FIVE SKILL RATINGS AT ONCE - THERE IS NO
117000*    PARTIAL-UPDATE FORM OF THIS COMMAND.  THE RERANK AT THE
117100*    BOTTOM IS MANDATORY SINCE A CHANGED SKILL PROFILE CHANGES
117200*    THE COMPOSITE SCORE AGAINST EVERY SERVICE TYPE THE
117300*    FREELANCER OFFERS, WHICH CAN MOVE THEM UP OR DOWN EVERY
117400*    RANKING TABLE THEY APPEAR IN.
117500     MOVE 'update_skill' TO WS-ERROR-COMMAND-NAME.
117600     IF WS-ARG-COUNT NOT = 6
117700         PERFORM 610-WRITE-ERROR-LINE
117800         GO TO 265-EXIT
117900     END-IF.
118000     PERFORM 305-LOOKUP-FREELANCER.
118100     IF NOT FREE-WAS-FOUND
118200         PERFORM 610-WRITE-ERROR-LINE
118300         GO TO 265-EXIT
118400     END-IF.
118500     SET FREE-IDX TO WS-FOUND-FREE-IDX.
118600*    TWO NEARLY IDENTICAL VALIDATORS (THIS ONE AND 330-VALIDATE-
118700*    FIVE-SKILLS ABOVE) RATHER THAN ONE PARAMETERIZED PARAGRAPH -
118800*    THE ARGUMENT-OFFSET DIFFERS BY COMMAND AND A SHARED VERSION
118900*    WOULD NEED AN EXTRA OFFSET FIELD THREADED THROUGH BOTH
119000*    CALLERS FOR NO REAL SAVINGS.
119100     PERFORM 330-VALIDATE-FIVE-SKILLS-US.
119200     IF WS-FREE-FOUND-SW = 'E'
119300         PERFORM 610-WRITE-ERROR-LINE
119400         GO TO 265-EXIT
119500     END-IF.
119600     PERFORM 206-STORE-ONE-SKILL THRU 206-EXIT
119700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
119800     PERFORM 410-RERANK-FREELANCER.
119900     MOVE SPACES TO REPORT-RECORD.
120000     STRING 'updated skills of ' DELIMITED BY SIZE
120100            FREE-ID(FREE-IDX)    DELIMITED BY SPACE
120200            ' for '              DELIMITED BY SIZE
120300            FREE-SERVICE-TYPE(FREE-IDX) DELIMITED BY SPACE
120400       INTO REPORT-RECORD.
120500     PERFORM 600-WRITE-REPORT-LINE.
120600 265-EXIT.
120700     EXIT.
120800*
120900****************************************************************
121000*    3XX - LOOKUP AND VALIDATION HELPERS
121100****************************************************************
121200 300-LOOKUP-CUSTOMER.
121300     MOVE 'N' TO WS-CUST-FOUND-SW.
121400     MOVE +0  TO WS-FOUND-CUST-IDX.
121500     IF CUST-TABLE-COUNT = 0
121600         GO TO 300-EXIT
121700     END-IF.
121800     PERFORM 301-MATCH-ONE-CUSTOMER THRU 301-EXIT
121900         VARYING CUST-IDX FROM 1 BY 1
122000             UNTIL CUST-IDX > CUST-TABLE-COUNT.
122100 300-EXIT.
122200     EXIT.
122300*
122400*    SETTING CUST-IDX TO CUST-TABLE-COUNT ON A HIT IS THE EARLY-
122500*    EXIT IDIOM USED THROUGHOUT THIS PROGRAM'S PERFORM...VARYING
122600*    SEARCHES - IT FORCES THE VARYING TEST TO FAIL NEXT PASS
122700*    WITHOUT A SEPARATE GO TO OR PERFORMED FLAG.
122800 301-MATCH-ONE-CUSTOMER.
122900     IF CUST-ID(CUST-IDX) = CMD-ARG(1)
123000         MOVE 'Y' TO WS-CUST-FOUND-SW
123100         SET WS-FOUND-CUST-IDX TO CUST-IDX
123200         SET CUST-IDX TO CUST-TABLE-COUNT
123300     END-IF.
123400 301-EXIT.
123500     EXIT.
123600*
123700 300-LOOKUP-CUSTOMER-BY-SAVED-ID.
123800*    SAME SEARCH AS 300 ABOVE BUT KEYED BY WS-OLD-SVC-NAME (USED
123900*    AS A GENERAL 20-BYTE WORK FIELD HERE, NOT A SERVICE NAME) -
124000*    CALLED WHEN THE CUSTOMER ID CAME FROM A SAVED FREELANCER
124100*    FIELD RATHER THAN DIRECTLY FROM A COMMAND ARGUMENT.
124200     MOVE 'N' TO WS-CUST-FOUND-SW.
124300     MOVE +0  TO WS-FOUND-CUST-IDX.
124400     PERFORM 302-MATCH-ONE-SAVED-CUST THRU 302-EXIT
124500         VARYING CUST-IDX FROM 1 BY 1
124600             UNTIL CUST-IDX > CUST-TABLE-COUNT.
124700*
124800 302-MATCH-ONE-SAVED-CUST.
124900     IF CUST-ID(CUST-IDX) = WS-OLD-SVC-NAME
125000         MOVE 'Y' TO WS-CUST-FOUND-SW
125100         SET WS-FOUND-CUST-IDX TO CUST-IDX
125200         SET CUST-IDX TO CUST-TABLE-COUNT
125300     END-IF.
125400 302-EXIT.
125500     EXIT.
125600*
125700 305-LOOKUP-FREELANCER.
125800     MOVE 'N' TO WS-FREE-FOUND-SW.
125900     MOVE +0  TO WS-FOUND-FREE-IDX.
126000     IF FREE-TABLE-COUNT = 0
126100         GO TO 305-EXIT
126200     END-IF.
126300     PERFORM 306-MATCH-ONE-FREELANCER THRU 306-EXIT
126400         VARYING FREE-IDX FROM 1 BY 1
126500             UNTIL FREE-IDX > FREE-TABLE-COUNT.
126600*
126700*    SAME EARLY-EXIT IDIOM AS 301-MATCH-ONE-CUSTOMER ABOVE.
126800 306-MATCH-ONE-FREELANCER.
126900     IF FREE-ID(FREE-IDX) = CMD-ARG(1)
127000         MOVE 'Y' TO WS-FREE-FOUND-SW
127100         SET WS-FOUND-FREE-IDX TO FREE-IDX
127200         SET FREE-IDX TO FREE-TABLE-COUNT
127300     END-IF.
127400 306-EXIT.
127500     EXIT.
127600*
127700 305-EXIT.
127800     EXIT.
127900*
128000*----------------------------------------------------------------
128100*   3XX-SERIES CONTINUED - SERVICE-TYPE AND SKILL VALIDATION
128200*----------------------------------------------------------------
128300 310-LOOKUP-SERVICE-TYPE.
128400*    NO-OP ENTRY POINT KEPT FOR PARAGRAPH-NUMBER SYMMETRY WITH
128500*    THE OTHER 3XX HELPERS - 320 DOES THE ACTUAL TABLE SCAN.
128600     CONTINUE.
128700*
128800 315-CHECK-PERSONAL-BLACKLIST.
128900     MOVE 'N' TO WS-BL-FOUND-SW.
129000     MOVE +0  TO WS-BL-FOUND-POS.
129100     IF CUST-BLACKLIST-COUNT(CUST-IDX) = 0
129200         GO TO 315-EXIT
129300     END-IF.
129400     PERFORM 316-MATCH-ONE-BL-ENTRY THRU 316-EXIT
129500         VARYING CUST-BL-IDX FROM 1 BY 1
129600             UNTIL CUST-BL-IDX > CUST-BLACKLIST-COUNT(CUST-IDX).
129700 315-EXIT.
129800     EXIT.
129900*
130000 316-MATCH-ONE-BL-ENTRY.
130100     IF CUST-BLACKLIST-TABLE(CUST-IDX, CUST-BL-IDX)
130200                       = FREE-REGISTRY-INDEX(FREE-IDX)
130300         MOVE 'Y' TO WS-BL-FOUND-SW
130400         SET WS-BL-FOUND-POS TO CUST-BL-IDX
130500         SET CUST-BL-IDX TO CUST-BLACKLIST-COUNT(CUST-IDX)
130600     END-IF.
130700 316-EXIT.
130800     EXIT.
130900*
131000 320-FIND-SERVICE-BY-NAME.
131100*    SEARCHES SVC-ENTRY FOR WS-OLD-SVC-NAME (A 20-BYTE WORK FIELD
131200*    REUSED HERE AS THE SERVICE-NAME-TO-FIND ARGUMENT).
131300     MOVE 'N' TO WS-SVC-FOUND-SW.
131400     MOVE +0  TO WS-FOUND-SVC-IDX.
131500     PERFORM 321-MATCH-ONE-SERVICE THRU 321-EXIT
131600         VARYING SVC-IDX FROM 1 BY 1 UNTIL SVC-IDX > 10.
131700 320-EXIT.
131800     EXIT.
131900*
132000 321-MATCH-ONE-SERVICE.
132100     IF SVC-NAME(SVC-IDX) = WS-OLD-SVC-NAME
132200         MOVE 'Y' TO WS-SVC-FOUND-SW
132300         SET WS-FOUND-SVC-IDX TO SVC-IDX
132400         SET SVC-IDX TO 10
132500     END-IF.
132600 321-EXIT.
132700     EXIT.
132800*
132900 330-VALIDATE-FIVE-SKILLS.
133000*    VALIDATES CMD-ARG(4) THRU CMD-ARG(8) (REGISTER-FREELANCER'S
133100*    SKILL ARGUMENTS).  SETS WS-FREE-FOUND-SW TO 'E' ON ANY BAD
133200*    SKILL SO THE CALLER CAN TREAT IT AS A VALIDATION FAILURE
133300*    WITHOUT A SEPARATE SWITCH.
133400     MOVE 'N' TO WS-FREE-FOUND-SW.
133500     PERFORM 331-CHECK-ONE-SKILL-ARG THRU 331-EXIT
133600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
133700*
133800 331-CHECK-ONE-SKILL-ARG.
133900     COMPUTE WS-SUB2 = WS-SUB + 3.
134000     MOVE CMD-ARG(WS-SUB2) TO WS-NUMERIC-TEST-X.
134100     IF CMD-ARG(WS-SUB2) IS NOT NUMERIC
134200         MOVE 'E' TO WS-FREE-FOUND-SW
134300     ELSE
134400         MOVE CMD-ARG(WS-SUB2) TO WS-SKILL-WORK(WS-SUB)
134500         IF WS-SKILL-WORK(WS-SUB) < 0
134600            OR WS-SKILL-WORK(WS-SUB) > 100
134700             MOVE 'E' TO WS-FREE-FOUND-SW
134800         END-IF
134900     END-IF.
135000 331-EXIT.
135100     EXIT.
135200*
135300 330-VALIDATE-FIVE-SKILLS-US.
135400*    SAME VALIDATION AS ABOVE BUT FOR UPDATE-SKILL, WHOSE SKILL
135500*    ARGUMENTS START AT CMD-ARG(2) RATHER THAN CMD-ARG(4).
135600     MOVE 'N' TO WS-FREE-FOUND-SW.
135700     PERFORM 332-CHECK-ONE-SKILL-ARG-US THRU 332-EXIT
135800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
135900*
136000 332-CHECK-ONE-SKILL-ARG-US.
136100     COMPUTE WS-SUB2 = WS-SUB + 1.
136200     MOVE CMD-ARG(WS-SUB2) TO WS-NUMERIC-TEST-X.
136300     IF CMD-ARG(WS-SUB2) IS NOT NUMERIC
136400         MOVE 'E' TO WS-FREE-FOUND-SW
136500     ELSE
136600         MOVE CMD-ARG(WS-SUB2) TO WS-SKILL-WORK(WS-SUB)
136700         IF WS-SKILL-WORK(WS-SUB) < 0
136800            OR WS-SKILL-WORK(WS-SUB) > 100
136900             MOVE 'E' TO WS-FREE-FOUND-SW
137000         END-IF
137100     END-IF.
137200 332-EXIT.
137300     EXIT.
137400*
137500 340-SCAN-RANKED-CANDIDATES.
137600*    WALKS THE RANKING TABLE FOR THE REQUESTED SERVICE FRONT TO
137700*    BACK (ALREADY IN DESCENDING-SCORE/ASCENDING-ID ORDER - SEE
137800*    400/405/410/415 BELOW) SKIPPING UNAVAILABLE, PLATFORM-
137900*    BANNED, AND PERSONALLY-BLACKLISTED FREELANCERS, UNTIL TOPK
138000*    ARE COLLECTED OR THE LIST IS EXHAUSTED.
138100     MOVE +0 TO WS-RJ-RESULT-COUNT.
138200     IF RANK-ENTRY-COUNT(WS-FOUND-SVC-IDX) = 0
138300         GO TO 340-EXIT
138400     END-IF.
138500     PERFORM 341-SCAN-ONE-RANK-ENTRY THRU 341-EXIT
138600         VARYING RANK-IDX FROM 1 BY 1
138700         UNTIL RANK-IDX > RANK-ENTRY-COUNT(WS-FOUND-SVC-IDX)
138800            OR WS-RJ-RESULT-COUNT >= WS-TOPK-WORK.
138900 340-EXIT.
139000     EXIT.
139100*
139200 341-SCAN-ONE-RANK-ENTRY.
139300     SET FREE-IDX TO
139400         RANK-FREE-REGISTRY-IDX(WS-FOUND-SVC-IDX, RANK-IDX).
139500     IF FREE-IS-AVAILABLE(FREE-IDX)
139600        AND (NOT FREE-IS-PLATFORM-BANNED(FREE-IDX))
139700         PERFORM 315-CHECK-PERSONAL-BLACKLIST
139800         IF NOT BL-WAS-FOUND
139900             ADD +1 TO WS-RJ-RESULT-COUNT
140000             MOVE FREE-IDX
140100                 TO WS-RJ-RESULT-FREE-IDX(WS-RJ-RESULT-COUNT)
140200         END-IF
140300     END-IF.
140400 341-EXIT.
140500     EXIT.
140600*
140700 350-WRITE-CANDIDATE-LINE.
140800*    CANDIDATE LINE CARRIES THE THREE FIGURES A DISPATCHER NEEDS TO
140900*    PICK A FREELANCER OFF A REQUEST-JOB RESULT LIST BY EYE - THE
141000*    RANKING SCORE THAT PUT THE CANDIDATE HERE, THE POSTED PRICE
141100*    BEFORE ANY LOYALTY SUBSIDY IS APPLIED, AND THE AVERAGE RATING
141200*    ROUNDED FOR DISPLAY THE SAME WAY 325-WRITE-FREELANCER-LINE
141300*    DOES.  TKT-5502 - PRICE AND RATING WERE COMPUTED HERE BUT
141400*    NEVER REACHED THE STRING, SO A REQUEST-JOB CALLER SAW ONLY THE
141500*    SCORE; ADDED THE TWO MISSING FIELDS TO MATCH QUERY-FREELANCER.
141600     SET FREE-IDX TO WS-RJ-RESULT-FREE-IDX(WS-SUB).
141700     PERFORM 620-ROUND-RATING-ONE-DECIMAL.
141800     MOVE SPACES TO REPORT-RECORD.
141900     MOVE WS-RATING-DISPLAY TO WS-RATING-EDIT.
142000     MOVE FREE-COMPOSITE-SCORE(FREE-IDX) TO WS-NUM-EDIT.
142100     MOVE FREE-PRICE(FREE-IDX)        TO WS-PRICE-EDIT.
142200     STRING FREE-ID(FREE-IDX)         DELIMITED BY SPACE
142300            ' - composite: '           DELIMITED BY SIZE
142400            WS-NUM-EDIT                DELIMITED BY SIZE
142500            ', price: '                DELIMITED BY SIZE
142600            WS-PRICE-EDIT              DELIMITED BY SIZE
142700            ', rating: '               DELIMITED BY SIZE
142800            WS-RATING-EDIT             DELIMITED BY SIZE
142900       INTO REPORT-RECORD.
143000     PERFORM 600-WRITE-REPORT-LINE.
143100*
143200 360-AUTO-EMPLOY-BEST.
143300     PERFORM 370-CREATE-EMPLOYMENT.
143400*
143500 370-CREATE-EMPLOYMENT.
143600*    CREATES AN EMPLOYMENT LINK BETWEEN THE CUSTOMER SUBSCRIPTED
143700*    BY CUST-IDX AND THE FREELANCER SUBSCRIPTED BY FREE-IDX - THE
143800*    CALLER MUST SET BOTH INDEXES BEFORE THIS PARAGRAPH IS
143900*    PERFORMED.  SHARED BY 210-REQUEST-JOB (VIA 360) AND 215-
144000*    EMPLOY-FREELANCER.
144100     ADD +1 TO CUST-EMPLOYMENT-COUNT(CUST-IDX).
144200     SET CUST-EM-IDX TO CUST-EMPLOYMENT-COUNT(CUST-IDX).
144300     MOVE FREE-REGISTRY-INDEX(FREE-IDX)
144400                TO CUST-EMPLOYMENT-FREELANCER-IDX(CUST-IDX, CUST-EM-IDX).
144500     ADD +1 TO CUST-TOTAL-EMPLOYMENTS(CUST-IDX).
144600     MOVE 'N' TO FREE-AVAILABLE(FREE-IDX).
144700     MOVE CUST-ID(CUST-IDX) TO FREE-CURRENT-CUST-ID(FREE-IDX).
144800*
144900 380-REMOVE-OPEN-EMPLOYMENT.
145000*    REMOVES THE ENTRY FOR FREE-IDX FROM CUST-IDX'S OPEN-
145100*    EMPLOYMENT LIST, CLOSING THE GAP (THE LIST NEVER RUNS DEEPER
145200*    THAN A HANDFUL OF ENTRIES, SO A SHIFT-DOWN IS CHEAPER THAN
145300*    CARRYING A LINKED LIST AS THE ORIGINAL ON-LINE SERVICE DID).
145400     MOVE 'N' TO WS-EMP-FOUND-SW.
145500     MOVE +0  TO WS-EMP-FOUND-POS.
145600     IF CUST-EMPLOYMENT-COUNT(CUST-IDX) = 0
145700         GO TO 380-EXIT
145800     END-IF.
145900     PERFORM 381-MATCH-ONE-EMPLOYMENT THRU 381-EXIT
146000         VARYING CUST-EM-IDX FROM 1 BY 1
146100             UNTIL CUST-EM-IDX > CUST-EMPLOYMENT-COUNT(CUST-IDX).
146200     IF NOT EMP-WAS-FOUND
146300         GO TO 380-EXIT
146400     END-IF.
146500     PERFORM 382-SHIFT-ONE-EMPLOYMENT THRU 382-EXIT
146600         VARYING WS-SUB FROM WS-EMP-FOUND-POS BY 1
146700             UNTIL WS-SUB >= CUST-EMPLOYMENT-COUNT(CUST-IDX).
146800     SUBTRACT 1 FROM CUST-EMPLOYMENT-COUNT(CUST-IDX).
146900 380-EXIT.
147000     EXIT.
147100*
147200 381-MATCH-ONE-EMPLOYMENT.
147300     IF CUST-EMPLOYMENT-FREELANCER-IDX(CUST-IDX, CUST-EM-IDX)
147400                           = FREE-REGISTRY-INDEX(FREE-IDX)
147500         MOVE 'Y' TO WS-EMP-FOUND-SW
147600         SET WS-EMP-FOUND-POS TO CUST-EM-IDX
147700         SET CUST-EM-IDX TO CUST-EMPLOYMENT-COUNT(CUST-IDX)
147800     END-IF.
147900 381-EXIT.
148000     EXIT.
148100*
148200 382-SHIFT-ONE-EMPLOYMENT.
148300     SET CUST-EM-IDX TO WS-SUB.
148400     COMPUTE WS-SUB3 = WS-SUB + 1.
148500     MOVE CUST-EMPLOYMENT-FREELANCER-IDX(CUST-IDX, WS-SUB3)
148600         TO CUST-EMPLOYMENT-FREELANCER-IDX(CUST-IDX, CUST-EM-IDX).
148700 382-EXIT.
148800     EXIT.
148900*
149000 390-REMOVE-BLACKLIST-ENTRY.
149100*    REMOVES THE ENTRY AT WS-BL-FOUND-POS FROM CUST-IDX'S
149200*    PERSONAL BLACKLIST, CLOSING THE GAP.
149300     PERFORM 391-SHIFT-ONE-BL-ENTRY THRU 391-EXIT
149400         VARYING WS-SUB FROM WS-BL-FOUND-POS BY 1
149500             UNTIL WS-SUB >= CUST-BLACKLIST-COUNT(CUST-IDX).
149600     SUBTRACT 1 FROM CUST-BLACKLIST-COUNT(CUST-IDX).
149700*
149800 391-SHIFT-ONE-BL-ENTRY.
149900     SET CUST-BL-IDX TO WS-SUB.
150000     COMPUTE WS-SUB3 = WS-SUB + 1.
150100     MOVE CUST-BLACKLIST-TABLE(CUST-IDX, WS-SUB3)
150200         TO CUST-BLACKLIST-TABLE(CUST-IDX, CUST-BL-IDX).
150300 391-EXIT.
150400     EXIT.
150500*
150600****************************************************************
150700*    4XX - RANKING TABLE MAINTENANCE (USERREGISTRY)
150800****************************************************************
150900 400-INSERT-RANKING-ENTRY.
151000*    INSERTS A NEW ENTRY FOR FREE-IDX INTO ITS CURRENT SERVICE'S
151100*    RANKING TABLE, KEEPING THE TABLE IN DESCENDING-SCORE /
151200*    ASCENDING-ID ORDER AT ALL TIMES SO REQUEST-JOB NEVER SORTS.
151300     MOVE FREE-SERVICE-TYPE(FREE-IDX) TO WS-OLD-SVC-NAME.
151400     PERFORM 320-FIND-SERVICE-BY-NAME.
151500     SET SVC-IDX TO WS-FOUND-SVC-IDX.
151600     SET RANK-SVC-IDX TO WS-FOUND-SVC-IDX.
151700     MOVE +0 TO WS-SUB.
151800     PERFORM 401-FIND-ONE-RANK-POS THRU 401-EXIT
151900         VARYING RANK-IDX FROM 1 BY 1
152000             UNTIL RANK-IDX > RANK-ENTRY-COUNT(RANK-SVC-IDX).
152100*    WS-SUB STAYING 0 MEANS 401-FIND-ONE-RANK-POS NEVER FOUND A
152200*    LOWER-RANKED EXISTING ENTRY TO INSERT AHEAD OF - THE NEW
152300*    ENTRY BELONGS AT THE BOTTOM OF THE TABLE.
152400     IF WS-SUB = 0
152500         COMPUTE WS-SUB = RANK-ENTRY-COUNT(RANK-SVC-IDX) + 1
152600     END-IF.
152700     PERFORM 402-SHIFT-UP-ONE-RANK THRU 402-EXIT
152800         VARYING WS-SUB2
152900         FROM RANK-ENTRY-COUNT(RANK-SVC-IDX) BY -1
153000             UNTIL WS-SUB2 < WS-SUB.
153100     SET RANK-IDX TO WS-SUB.
153200     MOVE FREE-ID(FREE-IDX)            TO RANK-FREE-ID(RANK-SVC-IDX, RANK-IDX).
153300     MOVE FREE-COMPOSITE-SCORE(FREE-IDX)
153400                                       TO RANK-SCORE(RANK-SVC-IDX, RANK-IDX).
153500     MOVE FREE-REGISTRY-INDEX(FREE-IDX)
153600                                       TO RANK-FREE-REGISTRY-IDX(RANK-SVC-IDX, RANK-IDX).
153700     ADD +1 TO RANK-ENTRY-COUNT(RANK-SVC-IDX).
153800*
153900*    TEST IS STRICT-GREATER, THEN EQUAL-SCORE-LOWER-ID, SO THE
154000*    SCAN STOPS AT THE FIRST EXISTING ENTRY THE NEW ONE OUTRANKS.
154100 401-FIND-ONE-RANK-POS.
154200     IF FREE-COMPOSITE-SCORE(FREE-IDX)
154300              > RANK-SCORE(RANK-SVC-IDX, RANK-IDX)
154400         SET WS-SUB TO RANK-IDX
154500         SET RANK-IDX TO RANK-ENTRY-COUNT(RANK-SVC-IDX)
154600     ELSE
154700         IF FREE-COMPOSITE-SCORE(FREE-IDX)
154800              = RANK-SCORE(RANK-SVC-IDX, RANK-IDX)
154900            AND FREE-ID(FREE-IDX)
155000              < RANK-FREE-ID(RANK-SVC-IDX, RANK-IDX)
155100             SET WS-SUB TO RANK-IDX
155200             SET RANK-IDX TO RANK-ENTRY-COUNT(RANK-SVC-IDX)
155300         END-IF
155400     END-IF.
155500 401-EXIT.
155600     EXIT.
155700*
155800 402-SHIFT-UP-ONE-RANK.
155900*    SLIDES ONE ENTRY DOWN BY ONE TABLE POSITION TO OPEN A GAP AT
156000*    THE INSERT POINT - WS-FOUND-SVC-IDX IS REUSED HERE AS A
156100*    PLAIN SUBSCRIPT WORK FIELD, NOT A SERVICE-TABLE INDEX.
156200     SET RANK-IDX TO WS-SUB2.
156300     COMPUTE WS-SUB3 = WS-SUB2 + 1.
156400     SET WS-FOUND-SVC-IDX TO WS-SUB3.
156500     MOVE RANK-ENTRY(RANK-SVC-IDX, RANK-IDX)
156600         TO RANK-ENTRY(RANK-SVC-IDX, WS-FOUND-SVC-IDX).
156700 402-EXIT.
156800     EXIT.
156900*
157000 405-REMOVE-RANKING-ENTRY.
157100*    LOCATES AND DELETES THE ENTRY FOR FREE-IDX FROM ITS CURRENT
157200*    SERVICE'S RANKING TABLE, CLOSING THE GAP.
157300     MOVE FREE-SERVICE-TYPE(FREE-IDX) TO WS-OLD-SVC-NAME.
157400     PERFORM 320-FIND-SERVICE-BY-NAME.
157500     SET RANK-SVC-IDX TO WS-FOUND-SVC-IDX.
157600     MOVE 'N' TO WS-RANK-FOUND-SW.
157700     MOVE +0  TO WS-RANK-FOUND-POS.
157800     PERFORM 406-MATCH-ONE-RANK-ENTRY THRU 406-EXIT
157900         VARYING RANK-IDX FROM 1 BY 1
158000             UNTIL RANK-IDX > RANK-ENTRY-COUNT(RANK-SVC-IDX).
158100     IF NOT RANK-WAS-FOUND
158200         GO TO 405-EXIT
158300     END-IF.
158400     PERFORM 407-SHIFT-DOWN-ONE-RANK THRU 407-EXIT
158500         VARYING WS-SUB FROM WS-RANK-FOUND-POS BY 1
158600             UNTIL WS-SUB >= RANK-ENTRY-COUNT(RANK-SVC-IDX).
158700     SUBTRACT 1 FROM RANK-ENTRY-COUNT(RANK-SVC-IDX).
158800 405-EXIT.
158900     EXIT.
159000*
159100*    MATCHES BY FREE-REGISTRY-INDEX, NOT TABLE POSITION OR SCORE -
159200*    THE SAME FREELANCER CAN ONLY HOLD ONE ENTRY PER SERVICE'S
159300*    RANKING TABLE, SO THE MATCH IS UNAMBIGUOUS.
159400 406-MATCH-ONE-RANK-ENTRY.
159500     IF RANK-FREE-REGISTRY-IDX(RANK-SVC-IDX, RANK-IDX)
159600                     = FREE-REGISTRY-INDEX(FREE-IDX)
159700         MOVE 'Y' TO WS-RANK-FOUND-SW
159800         SET WS-RANK-FOUND-POS TO RANK-IDX
159900         SET RANK-IDX TO RANK-ENTRY-COUNT(RANK-SVC-IDX)
160000     END-IF.
160100 406-EXIT.
160200     EXIT.
160300*
160400*    MIRROR IMAGE OF 402-SHIFT-UP-ONE-RANK - SLIDES ONE ENTRY UP
160500*    BY ONE POSITION TO CLOSE THE GAP LEFT BY A REMOVED ENTRY.
160600 407-SHIFT-DOWN-ONE-RANK.
160700     SET RANK-IDX TO WS-SUB.
160800     COMPUTE WS-SUB3 = WS-SUB + 1.
160900     SET WS-RANK-FOUND-POS TO WS-SUB3.
161000     MOVE RANK-ENTRY(RANK-SVC-IDX, WS-SUB3)
161100         TO RANK-ENTRY(RANK-SVC-IDX, RANK-IDX).
161200 407-EXIT.
161300     EXIT.
161400*
161500 410-RERANK-FREELANCER.
161600*    SCORE CHANGED UNDER THE FREELANCER'S CURRENT SERVICE TYPE -
161700*    PULL THE OLD ENTRY, RECOMPUTE, RE-INSERT.
161800     PERFORM 405-REMOVE-RANKING-ENTRY.
161900     PERFORM 500-CALC-COMPOSITE-SCORE.
162000     MOVE WS-SCORE-RESULT TO FREE-COMPOSITE-SCORE(FREE-IDX).
162100     PERFORM 400-INSERT-RANKING-ENTRY.
162200*
162300 415-MOVE-SERVICE-RANKING.
162400*    A QUEUED CHANGE-SERVICE TAKES EFFECT: PULL THE OLD ENTRY
162500*    UNDER THE OLD SERVICE, APPLY THE NEW SERVICE TYPE/PRICE,
162600*    RECOMPUTE AGAINST THE NEW SERVICE'S PROFILE, RE-INSERT.
162700     PERFORM 405-REMOVE-RANKING-ENTRY.
162800     MOVE FREE-QUEUED-SERVICE-TYPE(FREE-IDX)
162900                                 TO FREE-SERVICE-TYPE(FREE-IDX).
163000     MOVE FREE-QUEUED-PRICE(FREE-IDX) TO FREE-PRICE(FREE-IDX).
163100     MOVE SPACES TO FREE-QUEUED-SERVICE-TYPE(FREE-IDX).
163200     MOVE -1    TO FREE-QUEUED-PRICE(FREE-IDX).
163300     PERFORM 500-CALC-COMPOSITE-SCORE.
163400     MOVE WS-SCORE-RESULT TO FREE-COMPOSITE-SCORE(FREE-IDX).
163500     PERFORM 400-INSERT-RANKING-ENTRY.
163600*
163700****************************************************************
163800*    5XX - BUSINESS-RULE CALCULATIONS
163900****************************************************************
164000 500-CALC-COMPOSITE-SCORE.
164100*    CALLS GMPSCORE AGAINST THE FREELANCER SUBSCRIPTED BY FREE-
164200*    IDX AND THE SKILL PROFILE OF ITS CURRENT FREE-SERVICE-TYPE.
164300     MOVE FREE-SERVICE-TYPE(FREE-IDX) TO WS-OLD-SVC-NAME.
164400     PERFORM 320-FIND-SERVICE-BY-NAME.
164500     SET SVC-IDX TO WS-FOUND-SVC-IDX.
164600     PERFORM 501-COPY-ONE-SKILL-SLOT THRU 501-EXIT
164700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
164800     MOVE FREE-AVG-RATING(FREE-IDX)     TO WS-SI-AVG-RATING.
164900     MOVE FREE-RATING-COUNT(FREE-IDX)   TO WS-SI-RATING-COUNT.
165000     MOVE FREE-COMPLETED-JOBS(FREE-IDX) TO WS-SI-COMPLETED-JOBS.
165100     MOVE FREE-CANCELLED-JOBS(FREE-IDX) TO WS-SI-CANCELLED-JOBS.
165200     MOVE FREE-BURNOUT(FREE-IDX)        TO WS-SI-BURNOUT-SW.
165300     CALL 'GMPSCORE' USING WS-SCORE-INPUT-AREA,
165400                           WS-SKILL-PROFILE-AREA,
165500                           WS-SCORE-RESULT.
165600*
165700 501-COPY-ONE-SKILL-SLOT.
165800     MOVE FREE-SKILLS(FREE-IDX, WS-SUB)
165900                             TO WS-SI-SKILLS(WS-SUB).
166000     MOVE SVC-SKILL-PROFILE(SVC-IDX, WS-SUB)
166100                             TO WS-SP-PROFILE(WS-SUB).
166200 501-EXIT.
166300     EXIT.
166400*
166500 505-CALC-PAYMENT.
166600*    CALLS GMPPAYC WITH THE CUSTOMER'S LOYALTY TIER (ALREADY
166700*    MOVED TO WS-PI-LOYALTY-TIER BY THE CALLER) AND THE
166800*    FREELANCER'S POSTED PRICE (WS-PI-PRICE).
166900     CALL 'GMPPAYC' USING WS-PAYMENT-INPUT-AREA,
167000                          WS-PAYMENT-RESULT.
167100*
167200 510-APPLY-SKILL-BONUS.
167300*    FINDS THE THREE HIGHEST-REQUIRED SKILL SLOTS IN THE
167400*    FREELANCER'S CURRENT SERVICE PROFILE (SELECTION SORT, TIE
167500*    BROKEN TOWARD THE LOWER SLOT INDEX) AND BUMPS THE
167600*    FREELANCER'S OWN MATCHING SKILLS +2/+1/+1, CAPPED AT 100.
167700     MOVE FREE-SERVICE-TYPE(FREE-IDX) TO WS-OLD-SVC-NAME.
167800     PERFORM 320-FIND-SERVICE-BY-NAME.
167900     SET SVC-IDX TO WS-FOUND-SVC-IDX.
168000     PERFORM 511-LOAD-ONE-RANK-SLOT THRU 511-EXIT
168100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
168200     PERFORM 512-SORT-ONE-RANK-POSITION THRU 512-EXIT
168300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.
168400     SET WS-RS-IDX TO WS-RANK-SLOT(1).
168500     ADD 2 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(1)).
168600     IF FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(1)) > 100
168700         MOVE 100 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(1))
168800     END-IF.
168900     ADD 1 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(2)).
169000     IF FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(2)) > 100
169100         MOVE 100 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(2))
169200     END-IF.
169300     ADD 1 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(3)).
169400     IF FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(3)) > 100
169500         MOVE 100 TO FREE-SKILLS(FREE-IDX, WS-RANK-SLOT(3))
169600     END-IF.
169700*
169800*    COPIES THE SERVICE'S FIVE-SKILL PROFILE INTO A SCRATCH TABLE
169900*    SO 512/513 CAN SORT IT WITHOUT DISTURBING THE SERVICE ROW
170000*    ITSELF, AND REMEMBERS WHICH ORIGINAL SKILL SLOT EACH SORTED
170100*    POSITION CAME FROM IN WS-RANK-SLOT.
170200 511-LOAD-ONE-RANK-SLOT.
170300     MOVE SVC-SKILL-PROFILE(SVC-IDX, WS-SUB)
170400                             TO WS-RANK-PROFILE(WS-SUB).
170500     SET WS-RS-IDX TO WS-SUB.
170600     MOVE WS-SUB TO WS-RANK-SLOT(WS-SUB).
170700 511-EXIT.
170800     EXIT.
170900*
171000*    CLASSIC SELECTION SORT, ONE PASS PER CALL - FINDS THE LARGEST
171100*    REMAINING VALUE AT OR AFTER WS-SUB AND SWAPS IT INTO WS-SUB.
171200 512-SORT-ONE-RANK-POSITION.
171300     PERFORM 513-COMPARE-SWAP-ONE-RANK THRU 513-EXIT
171400         VARYING WS-SUB2 FROM WS-SUB BY 1 UNTIL WS-SUB2 > 5.
171500 512-EXIT.
171600     EXIT.
171700*
171800*    STRICT-GREATER-OR-TIE-TOWARD-LOWER-INDEX COMPARISON - THIS IS
171900*    WHAT MAKES THE TIE-BREAK RULE (LOWEST SKILL-SLOT NUMBER WINS)
172000*    HOLD EVEN THOUGH A SELECTION SORT IS NOT NATURALLY STABLE.
172100 513-COMPARE-SWAP-ONE-RANK.
172200     IF WS-RANK-PROFILE(WS-SUB2) > WS-RANK-PROFILE(WS-SUB)
172300        OR (WS-RANK-PROFILE(WS-SUB2) = WS-RANK-PROFILE(WS-SUB)
172400            AND WS-SUB2 < WS-SUB)
172500         MOVE WS-RANK-PROFILE(WS-SUB) TO WS-RANK-TEMP-VAL
172600         MOVE WS-RANK-PROFILE(WS-SUB2) TO WS-RANK-PROFILE(WS-SUB)
172700         MOVE WS-RANK-TEMP-VAL TO WS-RANK-PROFILE(WS-SUB2)
172800         MOVE WS-RANK-SLOT(WS-SUB) TO WS-RANK-TEMP-SLOT
172900         MOVE WS-RANK-SLOT(WS-SUB2) TO WS-RANK-SLOT(WS-SUB)
173000         MOVE WS-RANK-TEMP-SLOT TO WS-RANK-SLOT(WS-SUB2)
173100     END-IF.
173200 513-EXIT.
173300     EXIT.
173400*
173500 515-APPLY-SKILL-PENALTY.
173600*    ALL FIVE OF THE FREELANCER'S OWN SKILLS DROP BY 3, FLOORED
173700*    AT 0 - INDEPENDENT PER SKILL, NOT KEYED TO A SERVICE PROFILE.
173800     PERFORM 516-PENALIZE-ONE-SKILL THRU 516-EXIT
173900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
174000*
174100 516-PENALIZE-ONE-SKILL.
174200     SUBTRACT 3 FROM FREE-SKILLS(FREE-IDX, WS-SUB).
174300     IF FREE-SKILLS(FREE-IDX, WS-SUB) < 0
174400         MOVE 0 TO FREE-SKILLS(FREE-IDX, WS-SUB)
174500     END-IF.
174600 516-EXIT.
174700     EXIT.
174800*
174900 520-UPDATE-RUNNING-RATING.
175000*    WS-RATING-WORK HOLDS THE RATING TO APPLY (SET BY THE CALLER
175100*    - THE ACTUAL RATING FOR COMPLETE-AND-RATE, ALWAYS ZERO FOR
175200*    CANCEL-BY-FREELANCER).
175300     IF FREE-RATING-COUNT(FREE-IDX) = 0
175400         MOVE WS-RATING-WORK TO FREE-AVG-RATING(FREE-IDX)
175500     ELSE
175600         COMPUTE FREE-AVG-RATING(FREE-IDX) ROUNDED =
175700             (FREE-AVG-RATING(FREE-IDX) * FREE-RATING-COUNT(FREE-IDX)
175800                + WS-RATING-WORK)
175900             / (FREE-RATING-COUNT(FREE-IDX) + 1)
176000     END-IF.
176100     ADD +1 TO FREE-RATING-COUNT(FREE-IDX).
176200*
176300 525-UPDATE-LOYALTY-TIER.
176400*    RECOMPUTES CUST-IDX'S LOYALTY TIER FROM ITS CURRENT TOTAL-
176500*    SPENT AND CANCELLED-JOBS-TOTAL.  CALLED ONCE PER CUSTOMER,
176600*    ONCE PER SIMULATE-MONTH.
176700     COMPUTE WS-PAYMENT-RESULT =
176800         CUST-TOTAL-SPENT(CUST-IDX)
176900         - (CUST-CANCELLED-JOBS-TOTAL(CUST-IDX) * 250).
177000     IF WS-PAYMENT-RESULT < 0
177100         MOVE +0 TO WS-PAYMENT-RESULT
177200     END-IF.
177300     EVALUATE TRUE
177400         WHEN WS-PAYMENT-RESULT >= 5000
177500             MOVE 3 TO CUST-LOYALTY-TIER(CUST-IDX)
177600         WHEN WS-PAYMENT-RESULT >= 2000
177700             MOVE 2 TO CUST-LOYALTY-TIER(CUST-IDX)
177800         WHEN WS-PAYMENT-RESULT >= 500
177900             MOVE 1 TO CUST-LOYALTY-TIER(CUST-IDX)
178000         WHEN OTHER
178100             MOVE 0 TO CUST-LOYALTY-TIER(CUST-IDX)
178200     END-EVALUATE.
178300*
178400 530-UPDATE-BURNOUT-STATUS.
178500*    EVALUATED ONCE PER FREELANCER PER MONTH, USING JOBS-THIS-
178600*    MONTH BEFORE IT IS RESET - BURNOUT CLEARS AT <= 2 JOBS,
178700*    SETS AT >= 5 JOBS, UNCHANGED OTHERWISE.  A RE-RANK ONLY
178800*    HAPPENS IF THE FLAG ACTUALLY FLIPPED.
178900     IF FREE-IS-BURNED-OUT(FREE-IDX)
179000        AND FREE-JOBS-THIS-MONTH(FREE-IDX) <= 2
179100         MOVE 'N' TO FREE-BURNOUT(FREE-IDX)
179200         PERFORM 410-RERANK-FREELANCER
179300     ELSE
179400         IF FREE-NOT-BURNED-OUT(FREE-IDX)
179500            AND FREE-JOBS-THIS-MONTH(FREE-IDX) >= 5
179600             MOVE 'Y' TO FREE-BURNOUT(FREE-IDX)
179700             PERFORM 410-RERANK-FREELANCER
179800         END-IF
179900     END-IF.
180000*
180100****************************************************************
180200*    6XX - REPORT-LINE OUTPUT
180300****************************************************************
180400 600-WRITE-REPORT-LINE.
180500*    SOLE WRITE POINT FOR SUCCESSFUL-COMMAND OUTPUT - EVERY 2XX
180600*    COMMAND PARAGRAPH BUILDS ITS OWN REPORT-RECORD TEXT AND
180700*    FALLS THROUGH HERE RATHER THAN ISSUING ITS OWN WRITE, SO THE
180800*    LINE-COUNT TALLY BELOW STAYS ACCURATE NO MATTER WHICH
180900*    COMMAND PRODUCED THE LINE.
181000     WRITE REPORT-RECORD.
181100     ADD +1 TO WS-LINES-WRITTEN-CTR.
181200*
181300 610-WRITE-ERROR-LINE.
181400*    GENERIC VALIDATION-FAILURE LINE - DOES NOT SAY WHICH
181500*    VALIDATION STEP FAILED, ONLY WHICH COMMAND FAILED IT.  A
181600*    MAINTAINER CHASING A SPECIFIC REJECT SHOULD RE-READ THE
181700*    COMMAND'S OWN PARAGRAPH, WHICH PERFORMS THIS IN THE SAME
181800*    ORDER THE VALIDATIONS ARE CHECKED.
181900     MOVE SPACES TO REPORT-RECORD.
182000     STRING 'Some error occurred in ' DELIMITED BY SIZE
182100            WS-ERROR-COMMAND-NAME     DELIMITED BY SPACE
182200            '.'                       DELIMITED BY SIZE
182300       INTO REPORT-RECORD.
182400     WRITE REPORT-RECORD.
182500     ADD +1 TO WS-COMMANDS-IN-ERROR.
182600*
182700 615-WRITE-UNKNOWN-COMMAND.
182800     MOVE SPACES TO REPORT-RECORD.
182900     STRING 'Unknown command: ' DELIMITED BY SIZE
183000            CMD-VERB            DELIMITED BY SPACE
183100       INTO REPORT-RECORD.
183200     WRITE REPORT-RECORD.
183300     ADD +1 TO WS-COMMANDS-IN-ERROR.
183400*
183500 620-ROUND-RATING-ONE-DECIMAL.
183600*    ROUNDS FREE-AVG-RATING(FREE-IDX) TO ONE DECIMAL PLACE FOR
183700*    DISPLAY - MATCHES THE SOURCE PROGRAM'S ROUND-HALF-UP ON THE
183800*    TENTHS DIGIT.
183900     MOVE FREE-AVG-RATING(FREE-IDX) TO WS-RATING-WORK.
184000     COMPUTE WS-RATING-DISPLAY ROUNDED = WS-RATING-WORK.
184100*
184200 621-LOAD-ONE-SKILL-EDIT.
184300*    CALLED VARYING WS-SUB 1 THRU 5 TO BUILD THE ZERO-SUPPRESSED
184400*    SKILL VECTOR FOR QUERY-FREELANCER'S STATUS LINE - ONE TABLE
184500*    ELEMENT PER SKILL DIMENSION, SAME ORDER AS GMSVCTYP CARRIES
184600*    THE REQUIRED-SKILL PROFILE.
184700     MOVE FREE-SKILLS(FREE-IDX, WS-SUB) TO WS-SKILL-EDIT(WS-SUB).
184800 621-EXIT.
184900     EXIT.
185000*
185100*
185200****************************************************************
185300*    7XX - READ AND PARSE
185400****************************************************************
185500 700-READ-COMMAND-FILE.
185600     READ COMMAND-FILE
185700         AT END MOVE 'Y' TO WS-CMD-FILE-EOF.
185800     EVALUATE WS-CMDFILE-STATUS
185900         WHEN '00'
186000             ADD +1 TO WS-RECORDS-READ
186100             MOVE COMMAND-FILE-REC TO WS-CMD-LINE
186200         WHEN '10'
186300             MOVE 'Y' TO WS-CMD-FILE-EOF
186400             MOVE SPACES TO WS-CMD-LINE
186500         WHEN OTHER
186600             DISPLAY 'ERROR ON COMMAND FILE READ.  CODE: '
186700                     WS-CMDFILE-STATUS
186800             MOVE 'Y' TO WS-CMD-FILE-EOF
186900             MOVE SPACES TO WS-CMD-LINE
187000     END-EVALUATE.
187100*
187200 705-STRIP-TRAILING-LOW-VALUES.
187300*    SOME UPSTREAM EXTRACT JOBS PAD SHORT LINES WITH LOW-VALUES
187400*    RATHER THAN SPACES.  UNSTRING'S "DELIMITED BY SPACE" DOES NOT
187500*    TREAT A LOW-VALUE BYTE AS A DELIMITER, SO A TRAILING RUN OF
187600*    THEM WOULD RIDE INTO THE LAST ARGUMENT.  WALK BACK FROM THE
187700*    END OF THE LINE AND BLANK OUT ANY LOW-VALUE BYTES FOUND THERE
187800*    BEFORE THE UNSTRING IS ISSUED.
187900     MOVE 200 TO WS-CMD-LINE-LEN.
188000     PERFORM 706-CHECK-ONE-TRAILING-BYTE THRU 706-EXIT
188100         VARYING WS-CMD-LINE-LEN FROM 200 BY -1
188200         UNTIL WS-CMD-LINE-LEN = 1
188300            OR WS-CMD-LINE-BYTES(WS-CMD-LINE-LEN) NOT = LOW-VALUE.
188400 705-EXIT.
188500     EXIT.
188600*
188700 706-CHECK-ONE-TRAILING-BYTE.
188800     MOVE SPACE TO WS-CMD-LINE-BYTES(WS-CMD-LINE-LEN).
188900 706-EXIT.
189000     EXIT.
189100 710-PARSE-COMMAND-LINE.
189200*    SPLITS WS-CMD-LINE INTO A VERB AND UP TO EIGHT BLANK-
189300*    DELIMITED ARGUMENTS.  RUNS OF SPACES COLLAPSE TO ONE
189400*    DELIMITER UNDER UNSTRING'S "DELIMITED BY SPACE" RULE ONLY
189500*    WHEN ALL DELIMITER TOKENS TRIED; HERE WE ALSO COUNT HOW MANY
189600*    ARGUMENT SLOTS ACTUALLY RECEIVED DATA.
189700     PERFORM 705-STRIP-TRAILING-LOW-VALUES THRU 705-EXIT.
189800     MOVE SPACES TO COMMAND-RECORD.
189900     MOVE +0 TO WS-ARG-COUNT.
190000     UNSTRING WS-CMD-LINE DELIMITED BY ALL SPACES
190100         INTO CMD-VERB
190200                  CMD-ARG(1) CMD-ARG(2) CMD-ARG(3) CMD-ARG(4)
190300                  CMD-ARG(5) CMD-ARG(6) CMD-ARG(7) CMD-ARG(8).
190400     PERFORM 711-COUNT-ONE-ARG THRU 711-EXIT
190500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
190600*
190700 711-COUNT-ONE-ARG.
190800     IF CMD-ARG(WS-SUB) NOT = SPACES
190900         ADD +1 TO WS-ARG-COUNT
191000     END-IF.
191100 711-EXIT.
191200     EXIT.
191300*
191400****************************************************************
191500*    9XX - OPEN AND CLOSE
191600****************************************************************
191700 900-OPEN-GIGMATCH-FILES.
191800*    BOTH FILES ARE OPENED TOGETHER AND EITHER FAILURE SETS THE
191900*    SAME EOF SWITCH SO 000-MAIN'S PROCESS LOOP NEVER STARTS -
192000*    THERE IS NO PARTIAL-RUN MODE WHERE ONE FILE IS USABLE AND
192100*    THE OTHER IS NOT.
192200     OPEN INPUT  COMMAND-FILE
192300          OUTPUT REPORT-FILE.
192400     IF WS-CMDFILE-STATUS NOT = '00'
192500         DISPLAY 'ERROR OPENING COMMAND FILE.  RC: '
192600                 WS-CMDFILE-STATUS
192700         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
192800         MOVE 16 TO RETURN-CODE
192900         MOVE 'Y' TO WS-CMD-FILE-EOF
193000     END-IF.
193100     IF WS-REPORT-STATUS NOT = '00'
193200         DISPLAY 'ERROR OPENING REPORT FILE.  RC: '
193300                 WS-REPORT-STATUS
193400         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
193500         MOVE 16 TO RETURN-CODE
193600         MOVE 'Y' TO WS-CMD-FILE-EOF
193700     END-IF.
193800*
193900 905-CLOSE-GIGMATCH-FILES.
194000     CLOSE COMMAND-FILE.
194100     CLOSE REPORT-FILE.
194200*
194300****  END OF PROGRAM GMPBATCH  ****
